000100      ******************************************************************
000200      * QUIZCASE   -  QUESTIONNAIRE CASE RECORD LAYOUTS AND PER-       *
000300      *               QUESTION SCORE SCRATCH AREA FOR THE QUESTION-    *
000400      *               NAIRE SCORING ENGINE                             *
000500      ******************************************************************
000600      * MAINTENANCE HISTORY                                           *
000700      *   04/02/94  RAD  ORIGINAL LAYOUT - COUNSELING SVCS REQUEST 4471 *
000800      *   11/02/98  TGD  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK   *
000900      *   07/21/04  KLM  ADDED SCORE SCRATCH GROUP PER REQ 5430         *
001000      ******************************************************************
001100      *  QUESTIONNAIRE INPUT RECORD  (ONE PER STUDENT CASE, ANSWERS    *
001200      *  ARE 1-5, NEGATIVE QUESTIONS SCORE AS-IS, POSITIVE QUESTIONS   *
001300      *  ARE REVERSED BY CLCLGRAD BEFORE AVERAGING)                    *
001400      ******************************************************************
001500       01  QUIZ-CASE-IN-REC.
001600           05  QZ-STUDENT-ID               PIC X(08).
001700           05  QZ-ANXIETY                  PIC 9(01).
001800           05  QZ-SELF-ESTEEM              PIC 9(01).
001900           05  QZ-DEPRESSION               PIC 9(01).
002000           05  QZ-SLEEP-QUALITY            PIC 9(01).
002100           05  QZ-STUDY-LOAD               PIC 9(01).
002200
002300      ******************************************************************
002400      *  QUESTIONNAIRE RESULT OUTPUT RECORD                            *
002500      ******************************************************************
002600       01  QUIZ-CASE-OUT-REC.
002700           05  QZO-STUDENT-ID              PIC X(08).
002800           05  QZO-OVERALL-SCORE           PIC 9.99.
002900           05  QZO-STRESS-LEVEL            PIC X(12).
003000           05  QZO-RULE-ID                 PIC X(24).
003100
003200      ******************************************************************
003300      *  PER-QUESTION STRESS-SCORE SCRATCH AREA - REBUILT FOR EACH      *
003400      *  CASE BEFORE 300-SCORE-ANSWERS IS DRIVEN                       *
003500      ******************************************************************
003600       01  QZ-SCORE-WORK-FIELDS.
003700           05  QZ-SCORE-ANXIETY            PIC 9(01) COMP.
003800           05  QZ-SCORE-SELF-ESTEEM        PIC 9(01) COMP.
003900           05  QZ-SCORE-DEPRESSION         PIC 9(01) COMP.
004000           05  QZ-SCORE-SLEEP-QUALITY      PIC 9(01) COMP.
004100           05  QZ-SCORE-STUDY-LOAD         PIC 9(01) COMP.
004200           05  QZ-SCORE-SUM                PIC 9(02) COMP.
004300           05  QZ-OVERALL-WORK             PIC 9V99 COMP-3.
004400           05  FILLER                      PIC X(02) VALUE SPACES.
