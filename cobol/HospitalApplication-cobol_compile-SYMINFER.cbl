000000       IDENTIFICATION DIVISION.
000100       PROGRAM-ID.  SYMINFER.
000200       AUTHOR. R. DELACRUZ.
000300       INSTALLATION. COBOL DEV Center.
000400       DATE-WRITTEN. 03/14/94.
000500       DATE-COMPILED. 03/14/94.
000600       SECURITY. NON-CONFIDENTIAL.
000700
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM READS A FILE OF STUDENT SYMPTOM
001200      *          ASSESSMENT CASES AND RUNS THEM THROUGH THE COUNSELING
001300      *          SERVICES FORWARD-CHAINING RULE BASE (14 RULES) TO
001400      *          DERIVE A STRESS-LEVEL CLASSIFICATION AND A SET OF
001500      *          MANAGEMENT RECOMMENDATIONS FOR EACH CASE.
001600      *
001700      *          IT WRITES ONE RESULT RECORD PER CASE AND THEN OPENS
001800      *          THE SHARED SUMMARY REPORT FILE FOR OUTPUT AND WRITES
001900      *          THE UNIT-1 CONTROL-TOTALS SECTION.  JOB STEP 2
002000      *          (SCOREEVL) EXTENDS THIS SAME REPORT WITH THE UNIT-2
002100      *          SECTION, SO THIS STEP MUST RUN FIRST.
002200      *
002300      *          THE RULE BASE IS A SET OF "Y"/"N" FACT SWITCHES, NOT
002400      *          A TABLE-DRIVEN SEARCH - EACH RULE IS ONE IF-TEST IN
002500      *          350-APPLY-RULE-BASE GUARDED SO IT CANNOT RE-FIRE.
002600      *          300-FORWARD-CHAIN KEEPS RE-RUNNING THE FULL RULE SET
002700      *          UNTIL A PASS SETS NO NEW FACT, WHICH IS HOW A RULE
002800      *          THAT DEPENDS ON ANOTHER RULE'S CONCLUSION (RULES
002900      *          07-14 ALL DEPEND ON RULES 01-06) STILL FIRES IN THE
003000      *          SAME CASE WITHOUT THE PROGRAM KNOWING THE RULES'
003100      *          DEPENDENCY ORDER IN ADVANCE.
003200      *
003300      ******************************************************************
003400      *
003500      *          INPUT FILE              -   DDS0001.SYMCASE
003600      *
003700      *          OUTPUT FILE PRODUCED    -   DDS0001.SYMRSLT
003800      *
003900      *          SUMMARY REPORT (OUTPUT) -   DDS0001.SUMRPT
004000      *
004100      *          DUMP FILE               -   SYSOUT
004200      *
004300      ******************************************************************
004400      * MAINTENANCE HISTORY
004500      *   03/14/94  RAD  ORIGINAL PROGRAM - RULES 1-6 ONLY (LEVEL
004600      *                  FACTS), NO RECOMMENDATIONS - REQ 4471
004700      *   03/29/94  RAD  ADDED RULES 7-14 (RECOMMENDATION FACTS)
004800      *   04/11/94  RAD  CORRECTED RULE 06 - WAS FIRING EVEN WHEN
004900      *                  STRESS-HIGH ALREADY SET - REQ 4471
005000      *   09/02/95  TGD  CORRECTED PRIORITY ORDER IN 400-CLASSIFY-LEVEL
005100      *                  (LOW WAS OUTRANKING MODERATE) - REQ 4690
005200      *   02/11/96  KLM  SWITCHED COUNTERS TO COMP PER STD 3300
005300      *   11/02/98  TGD  Y2K REVIEW - 4-DIGIT YEAR ON HEADING, NO OTHER
005400      *                  DATE FIELDS IN THIS PROGRAM
005500      *   01/06/99  TGD  Y2K SIGN-OFF - NO FURTHER CHANGES REQUIRED
005600      *   03/03/01  KLM  ADDED CNT-UNDETERMINED FOR CASES WITH NO
005700      *                  LEVEL FACT SET - REQ 4985
005800      *   06/09/03  KLM  ADDED REC-FLAGS GROUP TO OUTPUT REC - REQ 5216
005900      *   08/15/07  PMO  SHARED SUMRPT WITH SCOREEVL - RECOMPILED
006000      *                  UNDER NEW LOAD LIBRARY - REQ 6040
006100      *   02/19/09  KLM  SPLIT WS-DIFF-FROM-GMT OFF THE DATE GROUP TO
006200      *                  A STANDALONE 77-LEVEL FOR THE FILE-STATUS
006300      *                  LOGGING WORK - REQ 6040 FOLLOW-UP
006400      *   02/26/09  KLM  ADDED THE MOVES OF ABEND-REASON/PARA-NAME INTO
006500      *                  ABEND-REC AHEAD OF THE DUMP WRITE - LINE WAS
006600      *                  PRINTING BLANK - REQ 6040 FOLLOW-UP
006700      ******************************************************************
006800       ENVIRONMENT DIVISION.
006900       CONFIGURATION SECTION.
007000       SOURCE-COMPUTER. IBM-390.
007100       OBJECT-COMPUTER. IBM-390.
007200      *  C01 DRIVES THE FORM-FEED CHANNEL ON SUMRPT IF IT IS EVER
007300      *  ROUTED TO A PRINTER RATHER THAN HELD AS A FLAT FILE
007400       SPECIAL-NAMES.
007500           C01 IS NEXT-PAGE.
007600       INPUT-OUTPUT SECTION.
007700       FILE-CONTROL.
007800      *  DUMP FILE - WRITTEN ONLY BY 1000-ABEND-RTN
007900           SELECT SYSOUT
008000           ASSIGN TO UT-S-SYSOUT
008100             ORGANIZATION IS SEQUENTIAL.
008200
008300      *  SYMPTOM CASE INPUT
008400           SELECT SYMCASE
008500           ASSIGN TO UT-S-SYMCASE
008600             ACCESS MODE IS SEQUENTIAL
008700             FILE STATUS IS OFCODE.
008800
008900      *  SYMPTOM RESULT OUTPUT
009000           SELECT SYMRSLT
009100           ASSIGN TO UT-S-SYMRSLT
009200             ACCESS MODE IS SEQUENTIAL
009300             FILE STATUS IS OFCODE.
009400
009500      *  SHARED SUMMARY REPORT - OPENED OUTPUT HERE, EXTENDED BY
009600      *  SCOREEVL
009700           SELECT SUMRPT
009800           ASSIGN TO UT-S-SUMRPT
009900             ACCESS MODE IS SEQUENTIAL
010000             FILE STATUS IS RFCODE.
010100
010200       DATA DIVISION.
010300       FILE SECTION.
010400      ****** ABEND-DUMP FILE - ONE 130-BYTE RECORD PER ABEND, SAME
010500      ****** SHAPE AS EVERY OTHER STEP IN THE SHOP'S SYSOUT CONVENTION
010600       FD  SYSOUT
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 130 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS SYSOUT-REC.
011200       01  SYSOUT-REC  PIC X(130).
011300
011400      ****** THIS FILE IS PASSED IN FROM THE COUNSELING SERVICES
011500      ****** INTAKE SYSTEM - ONE RECORD PER STUDENT SYMPTOM CASE
011600       FD  SYMCASE
011700           RECORDING MODE IS F
011800           LABEL RECORDS ARE STANDARD
011900           RECORD CONTAINS 18 CHARACTERS
012000           BLOCK CONTAINS 0 RECORDS
012100           DATA RECORD IS SYM-CASE-REC-DATA.
012200       01  SYM-CASE-REC-DATA PIC X(18).
012300      ****** ALTERNATE VIEW OF THE RAW SYMCASE RECORD, USED ONLY BY THE
012400      ****** ABEND-DUMP DISPLAY IN 1000-ABEND-RTN SO A BAD CASE CAN BE
012500      ****** IDENTIFIED WITHOUT UNLOADING THE WHOLE RECORD - REQ 5216
012600       01  SYM-CASE-REC-ALT REDEFINES SYM-CASE-REC-DATA.
012700      *  FIRST 8 BYTES OF THE RAW RECORD
012800           05  SYM-ALT-STUDENT-ID          PIC X(08).
012900      *  REMAINING 10 ONE-BYTE SYMPTOM ANSWER FLAGS, TAKEN AS A BLOCK
013000           05  SYM-ALT-SYMPTOM-BYTES       PIC X(10).
013100
013200      ****** ONE RESULT RECORD IS WRITTEN FOR EVERY CASE READ - MOVED
013300      ****** OUT OF STUDENT-CASE-OUT-REC ON WRITE, SEE STUDCASE.CPY
013400       FD  SYMRSLT
013500           RECORDING MODE IS F
013600           LABEL RECORDS ARE STANDARD
013700           RECORD CONTAINS 28 CHARACTERS
013800           BLOCK CONTAINS 0 RECORDS
013900           DATA RECORD IS SYM-RSLT-REC-DATA.
014000       01  SYM-RSLT-REC-DATA PIC X(28).
014100
014200      ****** SHARED PRINT FILE - THIS STEP OPENS IT OUTPUT AND WRITES
014300      ****** THE HEADING AND THE UNIT-1 SECTION; SCOREEVL EXTENDS IT
014400      ****** WITH THE UNIT-2 SECTION.  80-BYTE RECORD, SAME AS EVERY
014500      ****** OTHER PRINT FILE IN THE SHOP'S REPORT PROGRAMS
014600       FD  SUMRPT
014700           RECORDING MODE IS F
014800           LABEL RECORDS ARE STANDARD
014900           RECORD CONTAINS 80 CHARACTERS
015000           BLOCK CONTAINS 0 RECORDS
015100           DATA RECORD IS SUMRPT-REC.
015200       01  SUMRPT-REC  PIC X(80).
015300
015400       WORKING-STORAGE SECTION.
015500
015600      ****** FILE-STATUS WORK AREA - OFCODE COVERS BOTH SYMCASE AND
015700      ****** SYMRSLT SINCE NEITHER IS EVER OPEN AT THE SAME TIME AS
015800      ****** THE OTHER ONE IS BEING TESTED; RFCODE IS SUMRPT'S OWN
015900       01  FILE-STATUS-CODES.
016000           05  OFCODE                  PIC X(2).
016100      *  "00" MEANS THE LAST OPEN/READ/WRITE ON SYMCASE OR SYMRSLT
016200      *  WAS GOOD - NOT CURRENTLY TESTED, KEPT FOR THE FILE-STATUS
016300      *  LOGGING ADDED UNDER REQ 6040
016400               88 CODE-WRITE    VALUE SPACES.
016500           05  RFCODE                  PIC X(2).
016600      *  SAME PURPOSE AS OFCODE, FOR SUMRPT
016700               88 RPT-WRITE    VALUE SPACES.
016800
016900      ****** SYMPTOM CASE RECORD LAYOUTS AND THE FORWARD-CHAIN FACT
017000      ****** WORK AREA - SEE STUDCASE.CPY
017100       COPY STUDCASE.
017200
017300      ****** SHARED ABEND-DUMP RECORD AND THE FORCED-ABEND DIVIDE
017400      ****** CONSTANTS - SEE ABENDREC.CPY
017500       COPY ABENDREC.
017600
017700      ****** RUN CONTROL TOTALS - ECHOED TO THE JOB LOG IN 999-CLEANUP
017800      ****** AND, FOR THE LEVEL COUNTS, WRITTEN TO THE SUMRPT TOTALS
017900      ****** SECTION IN 720-WRITE-UNIT1-TOTALS
018000       01  COUNTERS-IDXS-AND-ACCUMULATORS.
018100           05 RECORDS-READ             PIC 9(7) COMP.
018200           05 RECORDS-WRITTEN          PIC 9(7) COMP.
018300           05 CNT-HIGH                 PIC 9(7) COMP.
018400           05 CNT-MODERATE             PIC 9(7) COMP.
018500           05 CNT-LOW                  PIC 9(7) COMP.
018600      *  ADDED UNDER REQ 4985 - A CASE WITH NO SYMPTOMS MARKED "Y" AT
018700      *  ALL FIRES NO LEVEL RULE AND MUST STILL BE COUNTED SOMEWHERE
018800           05 CNT-UNDETERMINED         PIC 9(7) COMP.
018900      *  COUNTS FULL PASSES OF THE RULE BASE FOR TRACE/DEBUG USE ONLY
019000           05 PASS-SUB                 PIC 9(2) COMP.
019100           05 FILLER                   PIC X(02).
019200
019300      ****** END-OF-FILE AND FORWARD-CHAIN LOOP CONTROL SWITCHES
019400       01  FLAGS-AND-SWITCHES.
019500           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
019600               88 NO-MORE-DATA  VALUE "N".
019700      *  DRIVES THE UNTIL TEST IN 300-FORWARD-CHAIN - STAYS "Y" AS
019800      *  LONG AS THE LAST PASS OVER THE RULE BASE SET AT LEAST ONE
019900      *  NEW FACT
020000           05 FACTS-CHANGED-SW         PIC X(01) VALUE "N".
020100               88 A-FACT-WAS-ADDED  VALUE "Y".
020200               88 NO-FACT-WAS-ADDED VALUE "N".
020300
020400      ****** RUN-DATE WORK AREA - MOVED IN FROM FUNCTION CURRENT-DATE
020500      ****** ONCE AT JOB START, USED ONLY TO STAMP THE REPORT HEADING
020600       01  WS-CURRENT-DATE-FIELDS.
020700      *  THE THREE FIELDS ACTUALLY MOVED TO THE REPORT HEADING
020800             05  WS-CURRENT-DATE.
020900                 10  WS-CURRENT-YEAR    PIC  9(4).
021000                 10  WS-CURRENT-MONTH   PIC  9(2).
021100                 10  WS-CURRENT-DAY     PIC  9(2).
021200      *  TIME-OF-DAY IS CAPTURED BUT NOT CURRENTLY DISPLAYED ANYWHERE -
021300      *  KEPT SO THE FULL 21-BYTE FUNCTION CURRENT-DATE RESULT HAS A
021400      *  HOME TO MOVE INTO IN ONE STATEMENT
021500             05  WS-CURRENT-TIME.
021600                 10  WS-CURRENT-HOUR    PIC  9(2).
021700                 10  WS-CURRENT-MINUTE  PIC  9(2).
021800                 10  WS-CURRENT-SECOND  PIC  9(2).
021900                 10  WS-CURRENT-MS      PIC  9(2).
022000      ****** NUMERIC VIEW OF THE RUN DATE, KEPT AVAILABLE FOR THE
022100      ****** FILE-STATUS LOGGING ADDED UNDER REQ 6040
022200       01  WS-CURRENT-DATE-NUMERIC REDEFINES WS-CURRENT-DATE
022300                                       PIC 9(08).
022400
022500      ****** STANDALONE GMT-OFFSET FIELD, SPLIT OFF THE DATE GROUP SO
022600      ****** THE FILE-STATUS LOGGING ROUTINE ADDED UNDER REQ 6040 CAN
022700      ****** DISPLAY IT ON ITS OWN SYSOUT LINE WITHOUT UNLOADING ALL
022800      ****** OF WS-CURRENT-DATE-FIELDS
022900       77  WS-DIFF-FROM-GMT            PIC S9(4).
023000
023100      ****** REPORT HEADING LINE - DATE STAMPED AT JOB START BY
023200      ****** 000-HOUSEKEEPING, WRITTEN ONCE BY 710-WRITE-RPT-HEADING
023300       01  WS-HDR-REC.
023400           05  FILLER                  PIC X(01) VALUE SPACES.
023500           05  HDR-DATE.
023600               10  HDR-YY              PIC 9(04).
023700               10  FILLER              PIC X(01) VALUE "-".
023800               10  HDR-MM              PIC 9(02).
023900               10  FILLER              PIC X(01) VALUE "-".
024000               10  HDR-DD              PIC 9(02).
024100           05  FILLER                  PIC X(05) VALUE SPACES.
024200           05  FILLER                  PIC X(38) VALUE
024300               "ACADEMIC STRESS ASSESSMENT RULE ENGINE".
024400           05  FILLER                  PIC X(04) VALUE SPACES.
024500           05  FILLER                  PIC X(14) VALUE
024600               "PGM: SYMINFER ".
024700           05  FILLER                  PIC X(08) VALUE SPACES.
024800
024900      ****** USED TO SPACE OUT THE REPORT BETWEEN SECTIONS - SHARED
025000      ****** WITH SCOREEVL'S EXTEND SO BOTH SECTIONS LOOK THE SAME
025100       01  WS-BLANK-LINE               PIC X(80) VALUE SPACES.
025200
025300      ****** SECTION SUB-HEADING FOR THE UNIT-1 CONTROL TOTALS BLOCK
025400       01  WS-UNIT1-HDR-LINE.
025500           05  FILLER                  PIC X(04) VALUE SPACES.
025600           05  FILLER                  PIC X(49) VALUE
025700               "UNIT-1  SYMPTOM INFERENCE ENGINE - CONTROL TOTALS".
025800           05  FILLER                  PIC X(27) VALUE SPACES.
025900
026000      ****** ONE GENERIC LABEL/VALUE LINE, REUSED FOR EACH OF THE
026100      ****** FIVE TOTALS LINES IN 720-WRITE-UNIT1-TOTALS
026200       01  WS-DETAIL-LINE.
026300           05  FILLER                  PIC X(04) VALUE SPACES.
026400           05  DTL-LABEL-O             PIC X(40) VALUE SPACES.
026500           05  DTL-VALUE-O             PIC ZZZ,ZZ9.
026600           05  FILLER                  PIC X(29) VALUE SPACES.
026700      ****** ALTERNATE GROUP VIEW OF THE DETAIL LINE, USED ONLY WHEN
026800      ****** THE LINE MUST BE BLANK-CHECKED AS A SINGLE 80-BYTE FIELD
026900      ****** RATHER THAN BY ITS INDIVIDUAL SUBFIELDS - REQ 5216
027000       01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE PIC X(80).
027100
027200      ******************************************************************
027300      * MAINLINE CONTROL - ONE PASS OF HOUSEKEEPING, ONE 100-MAINLINE
027400      * PER CASE UNTIL THE INPUT FILE IS EXHAUSTED, ONE PASS OF
027500      * CLEANUP.  NO DIFFERENT FROM ANY OTHER SEQUENTIAL EDIT STEP IN
027600      * THE SHOP - THE RULE BASE LIVES ENTIRELY INSIDE 100-MAINLINE'S
027700      * PERFORMED PARAGRAPHS.
027800      ******************************************************************
027900       PROCEDURE DIVISION.
028000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028100           PERFORM 100-MAINLINE THRU 100-EXIT
028200                   UNTIL NO-MORE-DATA.
028300           PERFORM 999-CLEANUP THRU 999-EXIT.
028400           MOVE +0 TO RETURN-CODE.
028500           GOBACK.
028600
028700      ******************************************************************
028800      * 000-HOUSEKEEPING - OPENS THE FILES, STAMPS THE REPORT HEADING
028900      * WITH TODAY'S DATE, PRIMES THE READ, AND ABENDS OUT IF THE
029000      * SYMPTOM FILE CAME IN EMPTY RATHER THAN WRITE A HEADING-ONLY
029100      * REPORT FOR A STEP THAT DID NOTHING.
029200      ******************************************************************
029300       000-HOUSEKEEPING.
029400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029500           DISPLAY "******** BEGIN JOB SYMINFER ********".
029600      *  DATE VALUES - ONLY THE DATE PORTION IS CARRIED ON THE HEADING;
029700      *  THE TIME-OF-DAY SUBFIELDS EXIST FOR THE NUMERIC REDEFINES
029800      *  BELOW, NOT FOR DISPLAY
029900           MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
030000           MOVE WS-CURRENT-YEAR  TO HDR-YY.
030100           MOVE WS-CURRENT-MONTH TO HDR-MM.
030200           MOVE WS-CURRENT-DAY   TO HDR-DD.
030300
030400           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030500           PERFORM 800-OPEN-FILES THRU 800-EXIT.
030600           PERFORM 710-WRITE-RPT-HEADING THRU 710-EXIT.
030700           PERFORM 900-READ-SYMCASE THRU 900-EXIT.
030800      *  AN EMPTY INPUT FILE IS TREATED AS A SETUP ERROR UPSTREAM, NOT
030900      *  A ZERO-CASE SUCCESSFUL RUN - REQ 4471
031000           IF NO-MORE-DATA
031100               MOVE "EMPTY SYMPTOM INPUT FILE" TO ABEND-REASON
031200               GO TO 1000-ABEND-RTN.
031300       000-EXIT.
031400           EXIT.
031500
031600      ******************************************************************
031700      * 100-MAINLINE - ONE FULL CYCLE FOR ONE CASE: BUILD THE FACT SET,
031800      * FORWARD-CHAIN THE RULE BASE TO A FIXED POINT, CLASSIFY THE
031900      * LEVEL, BUILD AND WRITE THE RESULT RECORD, READ THE NEXT CASE.
032000      ******************************************************************
032100       100-MAINLINE.
032200           MOVE "100-MAINLINE" TO PARA-NAME.
032300      *  RESET THE FACT SWITCHES FOR THIS CASE
032400           PERFORM 200-BUILD-FACT-SET   THRU 200-EXIT.
032500      *  RUN THE 14-RULE BASE TO A FIXED POINT
032600           PERFORM 300-FORWARD-CHAIN    THRU 300-EXIT.
032700      *  PICK THE ONE LEVEL THAT GETS REPORTED
032800           PERFORM 400-CLASSIFY-LEVEL   THRU 400-EXIT.
032900      *  TRANSLATE THE RECOMMENDATION FACTS TO OUTPUT FLAGS
033000           PERFORM 500-BUILD-RESULT-REC THRU 500-EXIT.
033100      *  WRITE THE RESULT RECORD FOR THIS CASE
033200           PERFORM 700-WRITE-SYMRSLT    THRU 700-EXIT.
033300      *  PULL THE NEXT CASE OR SET NO-MORE-DATA
033400           PERFORM 900-READ-SYMCASE     THRU 900-EXIT.
033500       100-EXIT.
033600           EXIT.
033700
033800      ******************************************************************
033900      * 200-BUILD-FACT-SET - RESETS THE DERIVED FACT SWITCHES BEFORE
034000      * EACH CASE IS RUN THROUGH THE RULE BASE.  THE SYMPTOM ANSWERS
034100      * THEMSELVES NEED NO RESET - THEY ARE RE-READ WHOLE EVERY CASE.
034200      ******************************************************************
034300       200-BUILD-FACT-SET.
034400           MOVE "200-BUILD-FACT-SET" TO PARA-NAME.
034500      ******** CLEAR THE PRIOR CASE'S DERIVED FACTS - THE "Y"/"N"
034600      ******** SYMPTOM FLAGS THEMSELVES ARE THE INITIAL FACT SET AND
034700      ******** ARE TESTED DIRECTLY OFF THE INPUT RECORD BELOW
034800           MOVE "N" TO SYM-FACT-HIGH, SYM-FACT-MODERATE, SYM-FACT-LOW,
034900                        SYM-FACT-REC-BREAKS, SYM-FACT-REC-COUNSELOR,
035000                        SYM-FACT-REC-SLEEP, SYM-FACT-REC-TIME-BLOCK,
035100                        SYM-FACT-REC-PLAN, SYM-FACT-REC-EXERCISE,
035200                        SYM-FACT-REC-PEER, SYM-FACT-REC-MONITOR.
035300       200-EXIT.
035400           EXIT.
035500
035600      ******************************************************************
035700      * 300-FORWARD-CHAIN - DRIVES 350-APPLY-RULE-BASE TO A FIXED
035800      * POINT FOR THE CURRENT CASE.
035900      ******************************************************************
036000       300-FORWARD-CHAIN.
036100           MOVE "300-FORWARD-CHAIN" TO PARA-NAME.
036200      ******** REPEAT FULL PASSES OVER THE 14-RULE BASE UNTIL A PASS
036300      ******** ADDS NO NEW FACT - TWO PASSES ALWAYS SUFFICE (SYMPTOM
036400      ******** FACTS TO LEVEL FACTS, THEN LEVEL FACTS TO RECOMMEND-
036500      ******** ATION FACTS) BUT THE LOOP DOES NOT ASSUME THAT
036600           MOVE ZERO TO PASS-SUB.
036700           MOVE "Y" TO FACTS-CHANGED-SW.
036800           PERFORM 350-APPLY-RULE-BASE THRU 350-EXIT
036900                   UNTIL NO-FACT-WAS-ADDED.
037000       300-EXIT.
037100           EXIT.
037200
037300      ******************************************************************
037400      * 350-APPLY-RULE-BASE - ONE FULL PASS OVER ALL 14 RULES.  RULES
037500      * 1-6 DERIVE THE THREE LEVEL FACTS FROM THE RAW SYMPTOM ANSWERS;
037600      * RULES 7-14 DERIVE THE EIGHT RECOMMENDATION FACTS FROM THE
037700      * LEVEL FACTS.  EVERY RULE GUARDS ON "AND NOT <ITS CONCLUSION>"
037800      * SO A FACT, ONCE SET, NEVER FIRES THE SAME RULE TWICE AND
037900      * FACTS-CHANGED-SW ONLY GOES TO "Y" WHEN SOMETHING GENUINELY NEW
038000      * WAS DERIVED ON THIS PASS.
038100      ******************************************************************
038200       350-APPLY-RULE-BASE.
038300           MOVE "350-APPLY-RULE-BASE" TO PARA-NAME.
038400           ADD +1 TO PASS-SUB.
038500           MOVE "N" TO FACTS-CHANGED-SW.
038600
038700      ******** RULE 01 - POOR SLEEP + IRRITABILITY + DEADLINE -> HIGH
038800      *  ORIGINAL RULE FROM THE 03/14/94 RULE BASE - REQ 4471
038900           IF  SYM-POOR-SLEEP-YES AND SYM-IRRITABILITY-YES
039000           AND SYM-DEADLINE-YES AND NOT FACT-STRESS-HIGH
039100               MOVE "Y" TO SYM-FACT-HIGH
039200               MOVE "Y" TO FACTS-CHANGED-SW.
039300
039400      ******** RULE 02 - FATIGUE + CONCENTRATION PROBLEM -> HIGH
039500      *  ALTERNATE PATH TO THE SAME HIGH-STRESS FACT - A CASE NEED
039600      *  ONLY MATCH ONE OF RULES 01-03 TO BE MARKED HIGH
039700           IF  SYM-FATIGUE-YES AND SYM-CONCENTRATE-YES
039800           AND NOT FACT-STRESS-HIGH
039900               MOVE "Y" TO SYM-FACT-HIGH
040000               MOVE "Y" TO FACTS-CHANGED-SW.
040100
040200      ******** RULE 03 - SKIPPING MEALS + RACING THOUGHTS -> HIGH
040300      *  THIRD AND LAST HIGH-STRESS SYMPTOM COMBINATION
040400           IF  SYM-SKIP-MEALS-YES AND SYM-RACING-YES
040500           AND NOT FACT-STRESS-HIGH
040600               MOVE "Y" TO SYM-FACT-HIGH
040700               MOVE "Y" TO FACTS-CHANGED-SW.
040800
040900      ******** RULE 04 - PROCRASTINATION + DEADLINE -> MODERATE
041000      *  A CASE CAN CARRY BOTH A HIGH FACT AND A MODERATE FACT AT
041100      *  ONCE - 400-CLASSIFY-LEVEL DECIDES WHICH ONE IS REPORTED
041200           IF  SYM-PROCRASTINATE-YES AND SYM-DEADLINE-YES
041300           AND NOT FACT-STRESS-MODERATE
041400               MOVE "Y" TO SYM-FACT-MODERATE
041500               MOVE "Y" TO FACTS-CHANGED-SW.
041600
041700      ******** RULE 05 - WITHDRAWAL + IRRITABILITY -> MODERATE
041800      *  SECOND OF TWO MODERATE-STRESS SYMPTOM COMBINATIONS
041900           IF  SYM-WITHDRAWAL-YES AND SYM-IRRITABILITY-YES
042000           AND NOT FACT-STRESS-MODERATE
042100               MOVE "Y" TO SYM-FACT-MODERATE
042200               MOVE "Y" TO FACTS-CHANGED-SW.
042300
042400      ******** RULE 06 - MINOR WORRY ONLY -> LOW
042500      *  THE ONLY RULE THAT FIRES LOW - INTENTIONALLY THE WEAKEST
042600      *  SYMPTOM ON THE INTAKE FORM
042700           IF  SYM-MINOR-WORRY-YES AND NOT FACT-STRESS-LOW
042800               MOVE "Y" TO SYM-FACT-LOW
042900               MOVE "Y" TO FACTS-CHANGED-SW.
043000
043100      ******** RULE 07 - HIGH -> RECOMMEND BREAKS
043200      *  FIRST OF FOUR HIGH-STRESS RECOMMENDATIONS (RULES 07-10) - ALL
043300      *  FOUR FIRE TOGETHER ONCE FACT-STRESS-HIGH IS SET
043400           IF  FACT-STRESS-HIGH AND NOT FACT-REC-BREAKS
043500               MOVE "Y" TO SYM-FACT-REC-BREAKS
043600               MOVE "Y" TO FACTS-CHANGED-SW.
043700
043800      ******** RULE 08 - HIGH -> RECOMMEND COUNSELOR
043900           IF  FACT-STRESS-HIGH AND NOT FACT-REC-COUNSELOR
044000               MOVE "Y" TO SYM-FACT-REC-COUNSELOR
044100               MOVE "Y" TO FACTS-CHANGED-SW.
044200
044300      ******** RULE 09 - HIGH -> RECOMMEND SLEEP SCHEDULE
044400           IF  FACT-STRESS-HIGH AND NOT FACT-REC-SLEEP
044500               MOVE "Y" TO SYM-FACT-REC-SLEEP
044600               MOVE "Y" TO FACTS-CHANGED-SW.
044700
044800      ******** RULE 10 - HIGH -> RECOMMEND TIME-BLOCKING
044900      *  LAST OF THE FOUR HIGH-STRESS RECOMMENDATIONS
045000           IF  FACT-STRESS-HIGH AND NOT FACT-REC-TIME-BLOCK
045100               MOVE "Y" TO SYM-FACT-REC-TIME-BLOCK
045200               MOVE "Y" TO FACTS-CHANGED-SW.
045300
045400      ******** RULE 11 - MODERATE -> RECOMMEND WEEKLY PLAN
045500      *  FIRST OF THREE MODERATE-STRESS RECOMMENDATIONS (RULES 11-13)
045600           IF  FACT-STRESS-MODERATE AND NOT FACT-REC-PLAN
045700               MOVE "Y" TO SYM-FACT-REC-PLAN
045800               MOVE "Y" TO FACTS-CHANGED-SW.
045900
046000      ******** RULE 12 - MODERATE -> RECOMMEND EXERCISE
046100           IF  FACT-STRESS-MODERATE AND NOT FACT-REC-EXERCISE
046200               MOVE "Y" TO SYM-FACT-REC-EXERCISE
046300               MOVE "Y" TO FACTS-CHANGED-SW.
046400
046500      ******** RULE 13 - MODERATE -> RECOMMEND PEER CONTACT
046600      *  LAST OF THE THREE MODERATE-STRESS RECOMMENDATIONS
046700           IF  FACT-STRESS-MODERATE AND NOT FACT-REC-PEER
046800               MOVE "Y" TO SYM-FACT-REC-PEER
046900               MOVE "Y" TO FACTS-CHANGED-SW.
047000
047100      ******** RULE 14 - LOW -> RECOMMEND MONITORING
047200      *  ONLY RECOMMENDATION TIED TO THE LOW-STRESS FACT
047300           IF  FACT-STRESS-LOW AND NOT FACT-REC-MONITOR
047400               MOVE "Y" TO SYM-FACT-REC-MONITOR
047500               MOVE "Y" TO FACTS-CHANGED-SW.
047600
047700       350-EXIT.
047800           EXIT.
047900
048000      ******************************************************************
048100      * 400-CLASSIFY-LEVEL - PICKS THE ONE STRESS LEVEL REPORTED ON
048200      * THE OUTPUT RECORD AND TICKS THE MATCHING CONTROL-TOTAL COUNTER.
048300      ******************************************************************
048400       400-CLASSIFY-LEVEL.
048500           MOVE "400-CLASSIFY-LEVEL" TO PARA-NAME.
048600      ******** PRIORITY ORDER IS HIGH, THEN MODERATE, THEN LOW - A
048700      ******** CASE MAY CARRY MORE THAN ONE LEVEL FACT AND STILL
048800      ******** CARRY BOTH LEVELS' RECOMMENDATIONS, BUT ONLY ONE LEVEL
048900      ******** IS EVER REPORTED
049000           IF FACT-STRESS-HIGH
049100               MOVE "HIGH" TO SYMO-STRESS-LEVEL
049200               ADD +1 TO CNT-HIGH
049300           ELSE
049400           IF FACT-STRESS-MODERATE
049500               MOVE "MODERATE" TO SYMO-STRESS-LEVEL
049600               ADD +1 TO CNT-MODERATE
049700           ELSE
049800           IF FACT-STRESS-LOW
049900               MOVE "LOW" TO SYMO-STRESS-LEVEL
050000               ADD +1 TO CNT-LOW
050100           ELSE
050200               MOVE "UNDETERMINED" TO SYMO-STRESS-LEVEL
050300               ADD +1 TO CNT-UNDETERMINED.
050400       400-EXIT.
050500           EXIT.
050600
050700      ******************************************************************
050800      * 500-BUILD-RESULT-REC - TRANSLATES THE EIGHT RECOMMENDATION
050900      * FACTS SET BY THE RULE BASE INTO THE "Y"/"N" FLAG BYTES CARRIED
051000      * ON THE OUTPUT RECORD.  ONE IF PER FLAG, SAME SHAPE EACH TIME -
051100      * ADDED UNDER REQ 5216.
051200      ******************************************************************
051300       500-BUILD-RESULT-REC.
051400           MOVE "500-BUILD-RESULT-REC" TO PARA-NAME.
051500           MOVE SYM-STUDENT-ID TO SYMO-STUDENT-ID.
051600
051700      *  RULE 07 OUTPUT - SUGGEST REGULAR STUDY BREAKS
051800           IF FACT-REC-BREAKS
051900               MOVE "Y" TO SYMO-REC-BREAKS
052000           ELSE
052100               MOVE "N" TO SYMO-REC-BREAKS.
052200
052300      *  RULE 08 OUTPUT - REFER TO COUNSELING SERVICES
052400           IF FACT-REC-COUNSELOR
052500               MOVE "Y" TO SYMO-REC-COUNSELOR
052600           ELSE
052700               MOVE "N" TO SYMO-REC-COUNSELOR.
052800
052900      *  RULE 09 OUTPUT - SUGGEST A REGULAR SLEEP SCHEDULE
053000           IF FACT-REC-SLEEP
053100               MOVE "Y" TO SYMO-REC-SLEEP
053200           ELSE
053300               MOVE "N" TO SYMO-REC-SLEEP.
053400
053500      *  RULE 10 OUTPUT - SUGGEST TIME-BLOCKING ASSIGNMENTS
053600           IF FACT-REC-TIME-BLOCK
053700               MOVE "Y" TO SYMO-REC-TIME-BLOCK
053800           ELSE
053900               MOVE "N" TO SYMO-REC-TIME-BLOCK.
054000
054100      *  RULE 11 OUTPUT - SUGGEST A WEEKLY STUDY PLAN
054200           IF FACT-REC-PLAN
054300               MOVE "Y" TO SYMO-REC-PLAN
054400           ELSE
054500               MOVE "N" TO SYMO-REC-PLAN.
054600
054700      *  RULE 12 OUTPUT - SUGGEST REGULAR EXERCISE
054800           IF FACT-REC-EXERCISE
054900               MOVE "Y" TO SYMO-REC-EXERCISE
055000           ELSE
055100               MOVE "N" TO SYMO-REC-EXERCISE.
055200
055300      *  RULE 13 OUTPUT - SUGGEST CONTACT WITH PEERS
055400           IF FACT-REC-PEER
055500               MOVE "Y" TO SYMO-REC-PEER
055600           ELSE
055700               MOVE "N" TO SYMO-REC-PEER.
055800
055900      *  RULE 14 OUTPUT - SUGGEST SELF-MONITORING OF MOOD
056000           IF FACT-REC-MONITOR
056100               MOVE "Y" TO SYMO-REC-MONITOR
056200           ELSE
056300               MOVE "N" TO SYMO-REC-MONITOR.
056400       500-EXIT.
056500           EXIT.
056600
056700      ******************************************************************
056800      * 700-WRITE-SYMRSLT - ONE RESULT RECORD OUT PER CASE READ.
056900      ******************************************************************
057000       700-WRITE-SYMRSLT.
057100           WRITE SYM-RSLT-REC-DATA FROM STUDENT-CASE-OUT-REC.
057200           ADD +1 TO RECORDS-WRITTEN.
057300       700-EXIT.
057400           EXIT.
057500
057600      ******************************************************************
057700      * 710-WRITE-RPT-HEADING - THE REPORT HEADING AND ITS TRAILING
057800      * BLANK LINE, WRITTEN ONCE AT JOB START BEFORE ANY CASE RUNS.
057900      ******************************************************************
058000       710-WRITE-RPT-HEADING.
058100           MOVE "710-WRITE-RPT-HEADING" TO PARA-NAME.
058200           WRITE SUMRPT-REC FROM WS-HDR-REC.
058300           WRITE SUMRPT-REC FROM WS-BLANK-LINE.
058400       710-EXIT.
058500           EXIT.
058600
058700      ******************************************************************
058800      * 720-WRITE-UNIT1-TOTALS - THE UNIT-1 CONTROL-TOTALS SECTION OF
058900      * THE SHARED SUMMARY REPORT: RECORDS READ AND THE COUNT OF CASES
059000      * AT EACH STRESS LEVEL, INCLUDING UNDETERMINED.
059100      ******************************************************************
059200       720-WRITE-UNIT1-TOTALS.
059300           MOVE "720-WRITE-UNIT1-TOTALS" TO PARA-NAME.
059400           WRITE SUMRPT-REC FROM WS-UNIT1-HDR-LINE.
059500           WRITE SUMRPT-REC FROM WS-BLANK-LINE.
059600
059700      *  TOTAL CASES SEEN BY THIS STEP, REGARDLESS OF LEVEL
059800           MOVE "RECORDS READ . . . . . . . . . . . . . ." TO
059900               DTL-LABEL-O.
060000           MOVE RECORDS-READ TO DTL-VALUE-O.
060100           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
060200
060300      *  CASES WHERE ANY OF RULES 01-03 FIRED
060400           MOVE "STRESS LEVEL HIGH . . . . . . . . . . ." TO
060500               DTL-LABEL-O.
060600           MOVE CNT-HIGH TO DTL-VALUE-O.
060700           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
060800
060900      *  CASES WHERE RULE 04 OR 05 FIRED BUT NEITHER HIGH RULE DID
061000           MOVE "STRESS LEVEL MODERATE. . . . . . . . . ." TO
061100               DTL-LABEL-O.
061200           MOVE CNT-MODERATE TO DTL-VALUE-O.
061300           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
061400
061500      *  CASES WHERE ONLY RULE 06 FIRED
061600           MOVE "STRESS LEVEL LOW . . . . . . . . . . . ." TO
061700               DTL-LABEL-O.
061800           MOVE CNT-LOW TO DTL-VALUE-O.
061900           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
062000
062100      *  CASES WHERE NO LEVEL RULE FIRED AT ALL - ADDED UNDER REQ 4985
062200           MOVE "STRESS LEVEL UNDETERMINED. . . . . . . ." TO
062300               DTL-LABEL-O.
062400           MOVE CNT-UNDETERMINED TO DTL-VALUE-O.
062500           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
062600           WRITE SUMRPT-REC FROM WS-BLANK-LINE.
062700       720-EXIT.
062800           EXIT.
062900
063000      ******************************************************************
063100      * 800-OPEN-FILES - THIS IS THE FIRST OF THE TWO STEPS TO TOUCH
063200      * SUMRPT, SO IT GETS OPENED OUTPUT HERE; SCOREEVL MUST EXTEND
063300      * THE SAME FILE RATHER THAN ALSO OPEN IT OUTPUT - REQ 6040.
063400      ******************************************************************
063500       800-OPEN-FILES.
063600           MOVE "800-OPEN-FILES" TO PARA-NAME.
063700      *  SYMCASE IS READ-ONLY FOR THIS STEP
063800           OPEN INPUT SYMCASE.
063900      *  SYMRSLT AND SUMRPT ARE BOTH BRAND NEW FOR THIS RUN; SYSOUT IS
064000      *  OPENED EVEN THOUGH IT MAY NEVER BE WRITTEN TO
064100           OPEN OUTPUT SYMRSLT, SYSOUT, SUMRPT.
064200       800-EXIT.
064300           EXIT.
064400
064500      ******************************************************************
064600      * 850-CLOSE-FILES - CALLED FROM NORMAL CLEANUP AND FROM THE
064700      * ABEND ROUTINE, SO ALL FOUR FILES ARE CLOSED EITHER WAY.
064800      ******************************************************************
064900       850-CLOSE-FILES.
065000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
065100      *  CLOSES ALL FOUR FILES WHETHER THEY WERE EVER WRITTEN TO OR
065200      *  NOT - SYSOUT IN PARTICULAR IS OFTEN CLOSED WITH ZERO RECORDS
065300           CLOSE SYMCASE, SYMRSLT, SYSOUT, SUMRPT.
065400       850-EXIT.
065500           EXIT.
065600
065700      ******************************************************************
065800      * 900-READ-SYMCASE - PRIMING READ AND EVERY SUBSEQUENT READ GO
065900      * THROUGH HERE SO THE AT-END TEST AND THE READ COUNT STAY IN
066000      * ONE PLACE.
066100      ******************************************************************
066200       900-READ-SYMCASE.
066300      *  GO TO SKIPS THE READ-COUNT ADD BELOW ON END-OF-FILE SO
066400      *  RECORDS-READ NEVER COUNTS THE PHANTOM "READ" THAT HIT AT END
066500           READ SYMCASE INTO STUDENT-CASE-IN-REC
066600               AT END MOVE "N" TO MORE-DATA-SW
066700               GO TO 900-EXIT
066800           END-READ.
066900           ADD +1 TO RECORDS-READ.
067000       900-EXIT.
067100           EXIT.
067200
067300      ******************************************************************
067400      * 999-CLEANUP - WRITES THE UNIT-1 TOTALS SECTION (MUST HAPPEN
067500      * BEFORE SUMRPT IS CLOSED), CLOSES EVERY FILE, AND ECHOES THE
067600      * CONTROL COUNTS TO THE JOB LOG FOR THE OPERATOR.
067700      ******************************************************************
067800       999-CLEANUP.
067900           MOVE "999-CLEANUP" TO PARA-NAME.
068000           PERFORM 720-WRITE-UNIT1-TOTALS THRU 720-EXIT.
068100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068200
068300      *  CONTROL TOTALS ECHOED TO THE JOB LOG SO THE OPERATOR CAN SEE
068400      *  THEM WITHOUT PULLING UP THE SUMRPT OUTPUT
068500           DISPLAY "** RECORDS READ **".
068600           DISPLAY RECORDS-READ.
068700           DISPLAY "** RECORDS WRITTEN **".
068800           DISPLAY RECORDS-WRITTEN.
068900
069000           DISPLAY "******** NORMAL END OF JOB SYMINFER ********".
069100       999-EXIT.
069200           EXIT.
069300
069400      ******************************************************************
069500      * 1000-ABEND-RTN - REACHED ONLY BY GO TO FROM 000-HOUSEKEEPING
069600      * WHEN SYMCASE CAME IN EMPTY.  DUMPS THE ABEND RECORD TO SYSOUT,
069700      * CLOSES WHATEVER IS OPEN, AND FORCES A DIVIDE-BY-ZERO SO THE
069800      * JOB SHOWS A NON-ZERO CONDITION CODE FOR THE SCHEDULER.
069900      ******************************************************************
070000       1000-ABEND-RTN.
070100      *  ABEND-MSG-FIELDS CARRIES PARA-NAME AND ABEND-REASON, BOTH SET
070200      *  BEFORE THE GO TO INTO THIS ROUTINE - MOVE THEM (AND THE TWO
070300      *  DIAGNOSTIC VALUE FIELDS) INTO ABEND-REC BEFORE THE DUMP WRITE,
070400      *  ELSE THE LINE PRINTS BLANK - REQ 6040 FOLLOW-UP
070500           MOVE ABEND-REASON TO ABEND-MSG-TEXT.
070600           MOVE EXPECTED-VAL TO ABEND-EXPECTED-O.
070700           MOVE ACTUAL-VAL   TO ABEND-ACTUAL-O.
070800           MOVE PARA-NAME    TO ABEND-PARA-O.
070900           WRITE SYSOUT-REC FROM ABEND-REC.
071000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071100           DISPLAY "*** ABNORMAL END OF JOB-SYMINFER ***" UPON CONSOLE.
071200      *  SHOP STANDARD FORCED ABEND - ZERO-VAL IS ALWAYS ZERO, SO THIS
071300      *  DIVIDE ALWAYS RAISES A SIZE ERROR AND KILLS THE STEP WITH A
071400      *  NON-ZERO CONDITION CODE THE SCHEDULER CAN SEE
071500           DIVIDE ZERO-VAL INTO ONE-VAL.
