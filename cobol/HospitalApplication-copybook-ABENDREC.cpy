000100      ******************************************************************
000200      * ABENDREC   -  COMMON ABEND-DUMP RECORD AND PARA-NAME/REASON     *
000300      *               WORK AREA - COPIED INTO EVERY BATCH DRIVER SO A   *
000400      *               FORCED ABEND DUMPS A CONSISTENT SYSOUT LINE       *
000500      ******************************************************************
000600      * MAINTENANCE HISTORY                                           *
000700      *   11/02/89  JS   ORIGINAL (PATIENT APPLICATIONS)                *
000800      *   03/14/94  RAD  CARRIED OVER UNCHANGED FOR THE STRESS ENGINES  *
000900      *   02/19/09  KLM  WIDENED ABEND-REC WITH ABEND-PARA-O AND        *
001000      *                  DOCUMENTED THE CALLER-SIDE MOVES THAT LOAD     *
001100      *                  PARA-NAME/ABEND-REASON INTO IT - THE DUMP LINE *
001200      *                  WAS WRITING BLANK - REQ 6040 FOLLOW-UP         *
001300      ******************************************************************
001400       01  ABEND-MSG-FIELDS.
001500           05  PARA-NAME                   PIC X(20) VALUE SPACES.
001600           05  ABEND-REASON                PIC X(40) VALUE SPACES.
001700           05  EXPECTED-VAL                PIC X(12) VALUE SPACES.
001800           05  ACTUAL-VAL                  PIC X(12) VALUE SPACES.
001900           05  FILLER                      PIC X(06) VALUE SPACES.
002000
002100      ****** THE ABEND-RTN PARAGRAPH IN EACH CALLING PROGRAM MOVES
002200      ****** ABEND-REASON/EXPECTED-VAL/ACTUAL-VAL/PARA-NAME OUT OF
002300      ****** ABEND-MSG-FIELDS INTO THE MATCHING FIELDS BELOW BEFORE
002400      ****** THE WRITE - ADDED UNDER REQ 6040 FOLLOW-UP, THE DUMP LINE
002500      ****** HAD NO MOVE FEEDING IT AND WAS WRITING BLANK
002600       01  ABEND-REC.
002700           05  FILLER                      PIC X(01) VALUE "*".
002800           05  ABEND-MSG-TEXT               PIC X(40).
002900           05  FILLER                      PIC X(01) VALUE SPACES.
003000           05  ABEND-EXPECTED-O            PIC X(12).
003100           05  FILLER                      PIC X(01) VALUE SPACES.
003200           05  ABEND-ACTUAL-O              PIC X(12).
003300           05  FILLER                      PIC X(01) VALUE SPACES.
003400           05  ABEND-PARA-O                PIC X(20).
003500           05  FILLER                      PIC X(42) VALUE SPACES.
003600
003700       01  ZERO-ONE-VALUES.
003800           05  ZERO-VAL                    PIC 9 COMP VALUE 0.
003900           05  ONE-VAL                     PIC 9 COMP VALUE 1.
