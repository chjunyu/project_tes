000000       IDENTIFICATION DIVISION.
000100       PROGRAM-ID.  SCOREEVL.
000200       AUTHOR. R. DELACRUZ.
000300       INSTALLATION. COBOL DEV Center.
000400       DATE-WRITTEN. 04/02/94.
000500       DATE-COMPILED. 04/02/94.
000600       SECURITY. NON-CONFIDENTIAL.
000700
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM READS A FILE OF STUDENT QUESTIONNAIRE
001200      *          CASES (FIVE 1-5 ANSWERS PER CASE), NORMALIZES EACH
001300      *          ANSWER INTO A STRESS SCORE, AVERAGES THE FIVE SCORES
001400      *          INTO AN OVERALL SCORE, AND CLASSIFIES THE OVERALL
001500      *          SCORE BY THE COUNSELING SERVICES THRESHOLD RULES.
001600      *
001700      *          CASES WITH ANY ANSWER OUTSIDE 1-5 ARE REJECTED AND
001800      *          COUNTED BUT NOT CLASSIFIED OR WRITTEN TO THE RESULT
001900      *          FILE.
002000      *
002100      *          THIS STEP MUST RUN AFTER SYMINFER - IT EXTENDS THE
002200      *          SAME SUMMARY REPORT FILE SYMINFER OPENED, APPENDING
002300      *          THE UNIT-2 CONTROL-TOTALS SECTION AFTER UNIT-1'S.
002400      *
002500      *          THE SCORING MODEL ITSELF LIVES IN THE CLCLGRAD
002600      *          SUBPROGRAM, NOT HERE - THIS STEP ONLY SEQUENCES THE
002700      *          FIVE NORMALIZE CALLS AND THE ONE CLASSIFY CALL PER
002800      *          CASE AND KEEPS THE RUNNING CONTROL TOTALS.  SPLITTING
002900      *          THE CALCULATION OUT TO A SUBPROGRAM LETS SYMINFER'S
003000      *          RULE BASE AND THIS STEP'S THRESHOLD TEST SHARE THE
003100      *          SAME COMPILED LOAD MODULE WITHOUT DUPLICATING THE
003200      *          ARITHMETIC IN TWO PLACES.
003300      *
003400      ******************************************************************
003500      *
003600      *          INPUT FILE              -   DDS0001.QUIZCASE
003700      *
003800      *          OUTPUT FILE PRODUCED    -   DDS0001.SCORRSLT
003900      *
004000      *          SUMMARY REPORT (EXTEND) -   DDS0001.SUMRPT
004100      *
004200      *          DUMP FILE               -   SYSOUT
004300      *
004400      ******************************************************************
004500      * MAINTENANCE HISTORY
004600      *   04/02/94  RAD  ORIGINAL PROGRAM - SCORES AND CLASSIFIES
004700      *                  EVERY CASE, NO ANSWER EDIT - REQ 4471
004800      *   09/02/95  TGD  ADDED CALL TO CLCLGRAD FOR THRESHOLDS
004900      *                  (WAS INLINE IF-CHAIN) - REQ 4690
005000      *   02/11/96  KLM  SWITCHED COUNTERS TO COMP PER STD 3300
005100      *   11/02/98  TGD  Y2K REVIEW - 4-DIGIT YEAR ON HEADING, NO OTHER
005200      *                  DATE FIELDS IN THIS PROGRAM
005300      *   01/06/99  TGD  Y2K SIGN-OFF - NO FURTHER CHANGES REQUIRED
005400      *   03/03/01  KLM  ADDED BATCH-AVG-OVERALL LINE TO TOTALS - REQ
005500      *                  4985
005600      *   07/21/04  KLM  ADDED 1-5 RANGE EDIT AND REJECT COUNT - A
005700      *                  BAD ANSWER WAS PREVIOUSLY SCORED AS-IS -
005800      *                  REQ 5430
005900      *   08/15/07  PMO  OPENS SUMRPT EXTEND TO FOLLOW SYMINFER'S
006000      *                  SECTION - REQ 6040
006100      *   02/19/09  KLM  SPLIT WS-DIFF-FROM-GMT OFF THE DATE GROUP TO
006200      *                  A STANDALONE 77-LEVEL FOR THE FILE-STATUS
006300      *                  LOGGING WORK - REQ 6040 FOLLOW-UP
006400      *   02/26/09  KLM  ADDED THE MOVES OF ABEND-REASON/PARA-NAME INTO
006500      *                  ABEND-REC AHEAD OF THE DUMP WRITE - LINE WAS
006600      *                  PRINTING BLANK - REQ 6040 FOLLOW-UP
006700      ******************************************************************
006800       ENVIRONMENT DIVISION.
006900       CONFIGURATION SECTION.
007000       SOURCE-COMPUTER. IBM-390.
007100       OBJECT-COMPUTER. IBM-390.
007200      *  NEXT-PAGE IS CARRIED FOR PARITY WITH SYMINFER'S SPECIAL-NAMES
007300      *  PARAGRAPH BUT THIS STEP NEVER FORCES A PAGE BREAK OF ITS OWN
007400       SPECIAL-NAMES.
007500           C01 IS NEXT-PAGE.
007600       INPUT-OUTPUT SECTION.
007700       FILE-CONTROL.
007800      *  DEBUG/ABEND DUMP OUTPUT ONLY - NOT A BUSINESS FILE
007900           SELECT SYSOUT
008000           ASSIGN TO UT-S-SYSOUT
008100             ORGANIZATION IS SEQUENTIAL.
008200
008300      *  INPUT QUESTIONNAIRE CASES - ONE PER STUDENT
008400           SELECT QUIZCASE
008500           ASSIGN TO UT-S-QUIZCASE
008600             ACCESS MODE IS SEQUENTIAL
008700             FILE STATUS IS OFCODE.
008800
008900      *  OUTPUT SCORING RESULT - ONE PER ACCEPTED CASE
009000           SELECT SCORRSLT
009100           ASSIGN TO UT-S-SCORRSLT
009200             ACCESS MODE IS SEQUENTIAL
009300             FILE STATUS IS OFCODE.
009400
009500      *  SHARED SUMMARY REPORT - OPENED EXTEND HERE SO THIS STEP'S
009600      *  UNIT-2 SECTION FOLLOWS SYMINFER'S UNIT-1 SECTION - REQ 6040
009700           SELECT SUMRPT
009800           ASSIGN TO UT-S-SUMRPT
009900             ACCESS MODE IS SEQUENTIAL
010000             FILE STATUS IS RFCODE.
010100
010200       DATA DIVISION.
010300       FILE SECTION.
010400      ****** DEBUG/ABEND TRACE OUTPUT - CARRIES ONLY THE ONE ABEND
010500      ****** LINE WRITTEN BY 1000-ABEND-RTN ON AN EMPTY INPUT FILE
010600       FD  SYSOUT
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 130 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS SYSOUT-REC.
011200       01  SYSOUT-REC  PIC X(130).
011300
011400      ****** THIS FILE IS PASSED IN FROM THE COUNSELING SERVICES
011500      ****** INTAKE SYSTEM - ONE RECORD PER STUDENT QUESTIONNAIRE CASE
011600       FD  QUIZCASE
011700           RECORDING MODE IS F
011800           LABEL RECORDS ARE STANDARD
011900           RECORD CONTAINS 13 CHARACTERS
012000           BLOCK CONTAINS 0 RECORDS
012100           DATA RECORD IS QUIZ-CASE-REC-DATA.
012200       01  QUIZ-CASE-REC-DATA PIC X(13).
012300      ****** ALTERNATE VIEW OF THE RAW QUIZCASE RECORD, USED ONLY BY
012400      ****** THE ABEND-DUMP DISPLAY IN 1000-ABEND-RTN - REQ 5430
012500       01  QUIZ-CASE-REC-ALT REDEFINES QUIZ-CASE-REC-DATA.
012600           05  QZ-ALT-STUDENT-ID           PIC X(08).
012700           05  QZ-ALT-ANSWER-BYTES         PIC X(05).
012800
012900      ****** ONE RESULT RECORD IS WRITTEN FOR EVERY CASE ACCEPTED -
013000      ****** REJECTED CASES ARE COUNTED BUT NOT WRITTEN
013100       FD  SCORRSLT
013200           RECORDING MODE IS F
013300           LABEL RECORDS ARE STANDARD
013400           RECORD CONTAINS 48 CHARACTERS
013500           BLOCK CONTAINS 0 RECORDS
013600           DATA RECORD IS SCOR-RSLT-REC-DATA.
013700       01  SCOR-RSLT-REC-DATA PIC X(48).
013800
013900      ****** SHARED PRINT FILE - SYMINFER OPENS IT OUTPUT AND WRITES
014000      ****** THE HEADING AND THE UNIT-1 SECTION; THIS STEP EXTENDS IT
014100      ****** WITH THE UNIT-2 SECTION
014200       FD  SUMRPT
014300           RECORDING MODE IS F
014400           LABEL RECORDS ARE STANDARD
014500           RECORD CONTAINS 80 CHARACTERS
014600           BLOCK CONTAINS 0 RECORDS
014700           DATA RECORD IS SUMRPT-REC.
014800       01  SUMRPT-REC  PIC X(80).
014900
015000       WORKING-STORAGE SECTION.
015100
015200      ****** FILE-STATUS SAVE AREAS FOR THE TWO FILES OPENED FOR I-O
015300      ****** IN THIS STEP - TESTED ONLY ON OPEN/CLOSE, NOT PER-READ,
015400      ****** SINCE QUIZCASE READS GO THROUGH THE AT-END PHRASE - REQ
015500      ****** 6040
015600       01  FILE-STATUS-CODES.
015700           05  OFCODE                  PIC X(2).
015800               88 CODE-WRITE    VALUE SPACES.
015900           05  RFCODE                  PIC X(2).
016000               88 RPT-WRITE    VALUE SPACES.
016100
016200      ****** QUESTIONNAIRE CASE RECORD LAYOUT - SHARED WITH SYMINFER
016300      ****** SO BOTH STEPS AGREE ON THE FIVE RAW 1-5 ANSWER BYTES
016400       COPY QUIZCASE.
016500
016600      ****** STANDARD ABEND-DUMP LINE LAYOUT - SHARED ACROSS ALL
016700      ****** THREE PROGRAMS IN THIS STEP
016800       COPY ABENDREC.
016900
017000      ****** CALL INTERFACE TO THE CLCLGRAD SUBPROGRAM - CALC-TYPE-SW
017100      ****** PICKS NORMALIZE-ANSWER (ONE QUESTION) OR CLASSIFY-OVERALL
017200      ****** (ONE CASE); THIS GROUP IS THE MIRROR IMAGE OF CLCLGRAD'S
017300      ****** LINKAGE SECTION RECORD
017400       01  GRADE-CALC-REC.
017500      *  SET TO "N" BEFORE EACH NORMALIZE CALL, "C" BEFORE THE ONE
017600      *  CLASSIFY CALL PER CASE - DRIVES CLCLGRAD'S ENTRY-POINT LOGIC
017700           05  CALC-TYPE-SW               PIC X.
017800               88 NORMALIZE-ANSWER  VALUE "N".
017900               88 CLASSIFY-OVERALL  VALUE "C".
018000      *  ONLY MEANINGFUL WHEN CALC-TYPE-SW IS "N" - TELLS CLCLGRAD
018100      *  WHETHER TO REVERSE THE RAW ANSWER BEFORE SCORING IT
018200           05  QUESTION-POLARITY           PIC X.
018300               88 NEGATIVE-QUESTION VALUE "N".
018400               88 POSITIVE-QUESTION VALUE "P".
018500           05  ANSWER-VALUE                PIC 9(01) COMP.
018600           05  ANSWER-SCORE                PIC 9(01) COMP.
018700           05  OVERALL-SCORE-IN            PIC 9V99 COMP-3.
018800           05  STRESS-LEVEL-OUT            PIC X(12).
018900           05  RULE-ID-OUT                 PIC X(24).
019000
019100       01  GRADE-RETURN-CD                 PIC 9(4) COMP.
019200
019300      ****** EVERY COUNTER IN THIS GROUP IS COMP PER SHOP STD 3300 -
019400      ****** NONE OF THESE EVER NEED TO BE DISPLAYED IN SIGNED OR
019500      ****** EDITED FORM EXCEPT VIA THE WS-DETAIL-LINE NUMERIC-EDITED
019600      ****** FIELD AT PRINT TIME
019700       01  COUNTERS-IDXS-AND-ACCUMULATORS.
019800           05 RECORDS-READ             PIC 9(7) COMP.
019900           05 RECORDS-WRITTEN          PIC 9(7) COMP.
020000      *  REJECTED CASES (BAD ANSWER) ARE NOT SCORED, NOT CLASSIFIED,
020100      *  AND NOT WRITTEN TO SCORRSLT - ADDED UNDER REQ 5430
020200           05 RECORDS-REJECTED         PIC 9(7) COMP.
020300           05 CNT-VERY-HIGH             PIC 9(7) COMP.
020400           05 CNT-HIGH                 PIC 9(7) COMP.
020500           05 CNT-MODERATE             PIC 9(7) COMP.
020600           05 CNT-LOW                  PIC 9(7) COMP.
020700      *  RUNNING SUM OF EVERY ACCEPTED CASE'S OVERALL SCORE, USED TO
020800      *  COMPUTE THE BATCH AVERAGE AT CLEANUP TIME - REQ 4985
020900           05 SUM-OVERALL-SCORE        PIC 9(9)V99 COMP-3.
021000           05 BATCH-AVG-OVERALL        PIC 9(7)V99 COMP-3.
021100
021200      ****** ONE-BYTE SWITCHES THAT DRIVE THE READ LOOP AND THE
021300      ****** PER-CASE ANSWER-RANGE EDIT
021400       01  FLAGS-AND-SWITCHES.
021500           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
021600               88 NO-MORE-DATA  VALUE "N".
021700      *  SET BY 250-EDIT-ANSWERS, TESTED BY 100-MAINLINE TO DECIDE
021800      *  WHETHER TO SCORE THE CASE OR JUST COUNT THE REJECT - REQ 5430
021900           05 ANSWER-ERROR-SW          PIC X(01) VALUE "N".
022000               88 ANSWER-OUT-OF-RANGE  VALUE "Y".
022100               88 ANSWERS-VALID        VALUE "N".
022200
022300      ****** RUN-DATE/TIME FIELDS, LOADED FROM FUNCTION CURRENT-DATE IN
022400      ****** 000-HOUSEKEEPING - NOT PRINTED ON THIS STEP'S OWN OUTPUT
022500      ****** SINCE SYMINFER ALREADY STAMPED THE SHARED REPORT HEADING
022600       01  WS-CURRENT-DATE-FIELDS.
022700             05  WS-CURRENT-DATE.
022800                 10  WS-CURRENT-YEAR    PIC  9(4).
022900                 10  WS-CURRENT-MONTH   PIC  9(2).
023000                 10  WS-CURRENT-DAY     PIC  9(2).
023100      *  TIME SUBGROUP IS CARRIED FOR PARITY WITH SYMINFER'S COPY OF
023200      *  THIS SAME GROUP BUT IS NOT CURRENTLY REFERENCED IN THIS STEP
023300             05  WS-CURRENT-TIME.
023400                 10  WS-CURRENT-HOUR    PIC  9(2).
023500                 10  WS-CURRENT-MINUTE  PIC  9(2).
023600                 10  WS-CURRENT-SECOND  PIC  9(2).
023700                 10  WS-CURRENT-MS      PIC  9(2).
023800      ****** NUMERIC VIEW OF THE RUN DATE, KEPT AVAILABLE FOR THE
023900      ****** FILE-STATUS LOGGING ADDED UNDER REQ 6040
024000       01  WS-CURRENT-DATE-NUMERIC REDEFINES WS-CURRENT-DATE
024100                                       PIC 9(08).
024200
024300      ****** STANDALONE GMT-OFFSET FIELD, SPLIT OFF THE DATE GROUP SO
024400      ****** THE FILE-STATUS LOGGING ROUTINE ADDED UNDER REQ 6040 CAN
024500      ****** DISPLAY IT ON ITS OWN SYSOUT LINE WITHOUT UNLOADING ALL
024600      ****** OF WS-CURRENT-DATE-FIELDS - SAME CONVENTION AS SYMINFER
024700       77  WS-DIFF-FROM-GMT            PIC S9(4).
024800
024900      ****** UNIT-2 SECTION HEADING LINE - WRITTEN AFTER SYMINFER'S
025000      ****** UNIT-1 SECTION SO THE TWO BATCH STEPS APPEAR UNDER ONE
025100      ****** SUMMARY REPORT - REQ 6040
025200       01  WS-UNIT2-HDR-LINE.
025300           05  FILLER                  PIC X(04) VALUE SPACES.
025400           05  FILLER                  PIC X(53) VALUE
025500               "UNIT-2  QUESTIONNAIRE SCORING ENGINE - CONTROL TOTALS".
025600           05  FILLER                  PIC X(23) VALUE SPACES.
025700
025800       01  WS-BLANK-LINE               PIC X(80) VALUE SPACES.
025900
026000      ****** ONE PRINT LINE PATTERN REUSED FOR EVERY COUNT LINE IN
026100      ****** 710-WRITE-UNIT2-TOTALS - LABEL IS MOVED FRESH EACH TIME,
026200      ****** VALUE IS EDITED WITH COMMA INSERTION FOR READABILITY
026300       01  WS-DETAIL-LINE.
026400           05  FILLER                  PIC X(04) VALUE SPACES.
026500           05  DTL-LABEL-O             PIC X(40) VALUE SPACES.
026600           05  DTL-VALUE-O             PIC ZZZ,ZZ9.
026700           05  FILLER                  PIC X(29) VALUE SPACES.
026800
026900      ****** SEPARATE PRINT LINE PATTERN FOR THE BATCH AVERAGE, SINCE
027000      ****** IT CARRIES TWO DECIMAL PLACES AND DTL-VALUE-O HAS NONE -
027100      ****** ADDED UNDER REQ 4985
027200       01  WS-AVG-LINE.
027300           05  FILLER                  PIC X(04) VALUE SPACES.
027400           05  AVG-LABEL-O             PIC X(40) VALUE SPACES.
027500           05  AVG-VALUE-O             PIC Z9.99.
027600           05  FILLER                  PIC X(30) VALUE SPACES.
027700      ****** ALTERNATE GROUP VIEW OF THE AVERAGE LINE, USED ONLY WHEN
027800      ****** THE LINE MUST BE BLANK-CHECKED AS A SINGLE 80-BYTE FIELD
027900      ****** RATHER THAN BY ITS INDIVIDUAL SUBFIELDS - REQ 6040
028000       01  WS-AVG-LINE-ALT REDEFINES WS-AVG-LINE PIC X(80).
028100
028200      ******************************************************************
028300      * MAINLINE DRIVER - OPEN, EDIT/SCORE/CLASSIFY EACH CASE UNTIL
028400      * END OF FILE, THEN APPEND THE UNIT-2 TOTALS AND CLOSE
028500      ******************************************************************
028600       PROCEDURE DIVISION.
028700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028800           PERFORM 100-MAINLINE THRU 100-EXIT
028900                   UNTIL NO-MORE-DATA.
029000           PERFORM 999-CLEANUP THRU 999-EXIT.
029100           MOVE +0 TO RETURN-CODE.
029200           GOBACK.
029300
029400      ******************************************************************
029500      * 000-HOUSEKEEPING - OPENS THE FILES, PRIMES THE READ, AND BAILS
029600      * TO THE ABEND ROUTINE ON AN EMPTY INPUT FILE
029700      ******************************************************************
029800       000-HOUSEKEEPING.
029900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030000           DISPLAY "******** BEGIN JOB SCOREEVL ********".
030100      *  DATE VALUES - NOT CARRIED ON THIS STEP'S HEADING, SYMINFER
030200      *  ALREADY WROTE THE REPORT HEADING BEFORE THIS STEP STARTED
030300           MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
030400
030500           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030600           PERFORM 800-OPEN-FILES THRU 800-EXIT.
030700           PERFORM 900-READ-QUIZCASE THRU 900-EXIT.
030800           IF NO-MORE-DATA
030900               MOVE "EMPTY QUESTIONNAIRE INPUT FILE" TO ABEND-REASON
031000               GO TO 1000-ABEND-RTN.
031100       000-EXIT.
031200           EXIT.
031300
031400      ******************************************************************
031500      * 100-MAINLINE - ONE PASS PER INPUT CASE.  A CASE WITH AN
031600      * OUT-OF-RANGE ANSWER IS COUNTED AND DROPPED, NEVER SCORED -
031700      * REQ 5430
031800      ******************************************************************
031900       100-MAINLINE.
032000           MOVE "100-MAINLINE" TO PARA-NAME.
032100      *  VALIDATE THE FIVE RAW ANSWERS BEFORE DOING ANY SCORING WORK
032200           PERFORM 250-EDIT-ANSWERS THRU 250-EXIT.
032300           IF ANSWER-OUT-OF-RANGE
032400               ADD +1 TO RECORDS-REJECTED
032500           ELSE
032600      *  SCORE, CLASSIFY, BUILD THE OUTPUT RECORD, THEN WRITE IT
032700               PERFORM 300-SCORE-ANSWERS    THRU 300-EXIT
032800               PERFORM 400-CLASSIFY-CASE    THRU 400-EXIT
032900               PERFORM 500-BUILD-RESULT-REC THRU 500-EXIT
033000               PERFORM 700-WRITE-SCORRSLT   THRU 700-EXIT.
033100           PERFORM 900-READ-QUIZCASE THRU 900-EXIT.
033200       100-EXIT.
033300           EXIT.
033400
033500      ******************************************************************
033600      * 250-EDIT-ANSWERS - EVERY ONE OF THE FIVE ANSWER BYTES MUST FALL
033700      * IN 1-5; A SINGLE BAD BYTE REJECTS THE WHOLE CASE - REQ 5430
033800      ******************************************************************
033900       250-EDIT-ANSWERS.
034000           MOVE "250-EDIT-ANSWERS" TO PARA-NAME.
034100           MOVE "N" TO ANSWER-ERROR-SW.
034200      *  ALL FIVE QUESTIONS CHECKED IN ONE CONDITION - ANY ONE BYTE
034300      *  OUTSIDE 1-5 FLAGS THE ENTIRE CASE AS BAD
034400           IF QZ-ANXIETY       < 1 OR QZ-ANXIETY       > 5
034500           OR QZ-SELF-ESTEEM   < 1 OR QZ-SELF-ESTEEM   > 5
034600           OR QZ-DEPRESSION    < 1 OR QZ-DEPRESSION    > 5
034700           OR QZ-SLEEP-QUALITY < 1 OR QZ-SLEEP-QUALITY > 5
034800           OR QZ-STUDY-LOAD    < 1 OR QZ-STUDY-LOAD    > 5
034900               MOVE "Y" TO ANSWER-ERROR-SW.
035000       250-EXIT.
035100           EXIT.
035200
035300      ******************************************************************
035400      * 300-SCORE-ANSWERS - NORMALIZES EACH OF THE FIVE RAW ANSWERS
035500      * THROUGH CLCLGRAD, THEN AVERAGES THE FIVE NORMALIZED SCORES
035600      * INTO ONE OVERALL SCORE FOR THE CASE - REQ 4690
035700      ******************************************************************
035800       300-SCORE-ANSWERS.
035900           MOVE "300-SCORE-ANSWERS" TO PARA-NAME.
036000      ******** NEGATIVE QUESTIONS SCORE AS ANSWERED, POSITIVE
036100      ******** QUESTIONS ARE REVERSED BY CLCLGRAD
036200           MOVE "N" TO CALC-TYPE-SW.
036300
036400      *  ANXIETY IS A NEGATIVE-POLARITY QUESTION - HIGH ANSWER MEANS
036500      *  HIGH STRESS, SO IT SCORES UNCHANGED
036600           MOVE "N" TO QUESTION-POLARITY.
036700           MOVE QZ-ANXIETY TO ANSWER-VALUE.
036800           CALL "CLCLGRAD" USING GRADE-CALC-REC, GRADE-RETURN-CD.
036900           MOVE ANSWER-SCORE TO QZ-SCORE-ANXIETY.
037000
037100      *  SELF-ESTEEM IS POSITIVE-POLARITY - A HIGH ANSWER MEANS LOW
037200      *  STRESS, SO CLCLGRAD REVERSES IT AGAINST 6 BEFORE RETURNING
037300           MOVE "P" TO QUESTION-POLARITY.
037400           MOVE QZ-SELF-ESTEEM TO ANSWER-VALUE.
037500           CALL "CLCLGRAD" USING GRADE-CALC-REC, GRADE-RETURN-CD.
037600           MOVE ANSWER-SCORE TO QZ-SCORE-SELF-ESTEEM.
037700
037800      *  DEPRESSION IS NEGATIVE-POLARITY - SCORES AS ANSWERED
037900           MOVE "N" TO QUESTION-POLARITY.
038000           MOVE QZ-DEPRESSION TO ANSWER-VALUE.
038100           CALL "CLCLGRAD" USING GRADE-CALC-REC, GRADE-RETURN-CD.
038200           MOVE ANSWER-SCORE TO QZ-SCORE-DEPRESSION.
038300
038400      *  SLEEP QUALITY IS POSITIVE-POLARITY - A HIGH ANSWER MEANS GOOD
038500      *  SLEEP, I.E. LOW STRESS, SO IT IS REVERSED LIKE SELF-ESTEEM
038600           MOVE "P" TO QUESTION-POLARITY.
038700           MOVE QZ-SLEEP-QUALITY TO ANSWER-VALUE.
038800           CALL "CLCLGRAD" USING GRADE-CALC-REC, GRADE-RETURN-CD.
038900           MOVE ANSWER-SCORE TO QZ-SCORE-SLEEP-QUALITY.
039000
039100      *  STUDY LOAD IS NEGATIVE-POLARITY - SCORES AS ANSWERED
039200           MOVE "N" TO QUESTION-POLARITY.
039300           MOVE QZ-STUDY-LOAD TO ANSWER-VALUE.
039400           CALL "CLCLGRAD" USING GRADE-CALC-REC, GRADE-RETURN-CD.
039500           MOVE ANSWER-SCORE TO QZ-SCORE-STUDY-LOAD.
039600
039700      *  THE FIVE NORMALIZED SCORES AVERAGE TO ONE OVERALL SCORE FOR
039800      *  400-CLASSIFY-CASE TO THRESHOLD AGAINST
039900           COMPUTE QZ-SCORE-SUM =
040000               QZ-SCORE-ANXIETY + QZ-SCORE-SELF-ESTEEM +
040100               QZ-SCORE-DEPRESSION + QZ-SCORE-SLEEP-QUALITY +
040200               QZ-SCORE-STUDY-LOAD.
040300           COMPUTE QZ-OVERALL-WORK ROUNDED = QZ-SCORE-SUM / 5.
040400       300-EXIT.
040500           EXIT.
040600
040700      ******************************************************************
040800      * 400-CLASSIFY-CASE - HANDS THE CASE'S OVERALL SCORE TO CLCLGRAD
040900      * FOR THE FOUR-WAY THRESHOLD CLASSIFICATION, THEN ROLLS THE
041000      * RESULT INTO THE BATCH-LEVEL CONTROL-TOTAL COUNTERS
041100      ******************************************************************
041200       400-CLASSIFY-CASE.
041300           MOVE "400-CLASSIFY-CASE" TO PARA-NAME.
041400           MOVE "C" TO CALC-TYPE-SW.
041500           MOVE QZ-OVERALL-WORK TO OVERALL-SCORE-IN.
041600           CALL "CLCLGRAD" USING GRADE-CALC-REC, GRADE-RETURN-CD.
041700
041800      *  ACCUMULATE FOR THE BATCH-AVERAGE LINE WRITTEN AT CLEANUP -
041900      *  REQ 4985
042000           ADD QZ-OVERALL-WORK TO SUM-OVERALL-SCORE.
042100
042200      *  STRESS-LEVEL-OUT CAME BACK FROM CLCLGRAD AS ONE OF THE FOUR
042300      *  FIXED TEXT VALUES - BUMP THE MATCHING CONTROL-TOTAL COUNTER
042400           IF STRESS-LEVEL-OUT = "VERY HIGH"
042500               ADD +1 TO CNT-VERY-HIGH
042600           ELSE IF STRESS-LEVEL-OUT = "HIGH"
042700               ADD +1 TO CNT-HIGH
042800           ELSE IF STRESS-LEVEL-OUT = "MODERATE"
042900               ADD +1 TO CNT-MODERATE
043000           ELSE
043100               ADD +1 TO CNT-LOW.
043200       400-EXIT.
043300           EXIT.
043400
043500      ******************************************************************
043600      * 500-BUILD-RESULT-REC - MOVES THE CASE'S IDENTIFYING, SCORING
043700      * AND CLASSIFICATION DATA INTO THE OUTPUT RECORD LAYOUT
043800      ******************************************************************
043900       500-BUILD-RESULT-REC.
044000           MOVE "500-BUILD-RESULT-REC" TO PARA-NAME.
044100           MOVE QZ-STUDENT-ID TO QZO-STUDENT-ID.
044200           MOVE QZ-OVERALL-WORK TO QZO-OVERALL-SCORE.
044300           MOVE STRESS-LEVEL-OUT TO QZO-STRESS-LEVEL.
044400           MOVE RULE-ID-OUT TO QZO-RULE-ID.
044500       500-EXIT.
044600           EXIT.
044700
044800      ******************************************************************
044900      * 700-WRITE-SCORRSLT - WRITES ONE RESULT RECORD PER ACCEPTED
045000      * CASE; REJECTED CASES NEVER REACH THIS PARAGRAPH
045100      ******************************************************************
045200       700-WRITE-SCORRSLT.
045300           WRITE SCOR-RSLT-REC-DATA FROM QUIZ-CASE-OUT-REC.
045400           ADD +1 TO RECORDS-WRITTEN.
045500       700-EXIT.
045600           EXIT.
045700
045800      ******************************************************************
045900      * 710-WRITE-UNIT2-TOTALS - APPENDS THE UNIT-2 CONTROL-TOTALS
046000      * SECTION TO THE SHARED SUMMARY REPORT, AFTER SYMINFER'S UNIT-1
046100      * SECTION - REQ 6040
046200      ******************************************************************
046300       710-WRITE-UNIT2-TOTALS.
046400           MOVE "710-WRITE-UNIT2-TOTALS" TO PARA-NAME.
046500           WRITE SUMRPT-REC FROM WS-UNIT2-HDR-LINE.
046600           WRITE SUMRPT-REC FROM WS-BLANK-LINE.
046700
046800      *  TOTAL CASES READ FROM QUIZCASE THIS RUN, ACCEPTED AND
046900      *  REJECTED TOGETHER
047000           MOVE "RECORDS READ . . . . . . . . . . . . . ." TO
047100               DTL-LABEL-O.
047200           MOVE RECORDS-READ TO DTL-VALUE-O.
047300           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
047400
047500      *  CASES DROPPED BY 250-EDIT-ANSWERS FOR A 1-5 RANGE VIOLATION -
047600      *  REQ 5430
047700           MOVE "RECORDS REJECTED (INVALID ANSWER) . . ." TO
047800               DTL-LABEL-O.
047900           MOVE RECORDS-REJECTED TO DTL-VALUE-O.
048000           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
048100
048200      *  COUNT OF CASES CLASSIFIED VERY HIGH BY 400-CLASSIFY-CASE
048300      *  (RULE-VERY-HIGH-OVERALL FIRED IN CLCLGRAD)
048400           MOVE "STRESS LEVEL VERY HIGH . . . . . . . . ." TO
048500               DTL-LABEL-O.
048600           MOVE CNT-VERY-HIGH TO DTL-VALUE-O.
048700           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
048800
048900      *  COUNT OF CASES CLASSIFIED HIGH (RULE-HIGH-OVERALL FIRED)
049000           MOVE "STRESS LEVEL HIGH . . . . . . . . . . ." TO
049100               DTL-LABEL-O.
049200           MOVE CNT-HIGH TO DTL-VALUE-O.
049300           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
049400
049500      *  COUNT OF CASES CLASSIFIED MODERATE (RULE-MODERATE-OVERALL
049600      *  FIRED)
049700           MOVE "STRESS LEVEL MODERATE. . . . . . . . . ." TO
049800               DTL-LABEL-O.
049900           MOVE CNT-MODERATE TO DTL-VALUE-O.
050000           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
050100
050200      *  COUNT OF CASES CLASSIFIED LOW (RULE-LOW-OVERALL FIRED, OR
050300      *  ANY SCORE BELOW THE MODERATE THRESHOLD)
050400           MOVE "STRESS LEVEL LOW . . . . . . . . . . . ." TO
050500               DTL-LABEL-O.
050600           MOVE CNT-LOW TO DTL-VALUE-O.
050700           WRITE SUMRPT-REC FROM WS-DETAIL-LINE.
050800
050900      *  GUARD AGAINST A ZERO-DIVIDE WHEN EVERY CASE IN THE RUN WAS
051000      *  REJECTED - ADDED UNDER REQ 5430 ALONGSIDE THE RANGE EDIT
051100           IF RECORDS-WRITTEN > ZERO
051200               COMPUTE BATCH-AVG-OVERALL ROUNDED =
051300                   SUM-OVERALL-SCORE / RECORDS-WRITTEN
051400           ELSE
051500               MOVE ZERO TO BATCH-AVG-OVERALL.
051600
051700           MOVE "BATCH AVERAGE OVERALL SCORE . . . . . ." TO
051800               AVG-LABEL-O.
051900           MOVE BATCH-AVG-OVERALL TO AVG-VALUE-O.
052000           WRITE SUMRPT-REC FROM WS-AVG-LINE.
052100           WRITE SUMRPT-REC FROM WS-BLANK-LINE.
052200       710-EXIT.
052300           EXIT.
052400
052500      ******************************************************************
052600      * 800-OPEN-FILES - SUMRPT IS OPENED EXTEND, NOT OUTPUT, SINCE
052700      * SYMINFER ALREADY OPENED AND WROTE THE UNIT-1 SECTION TO IT
052800      * EARLIER IN THE SAME STEP - REQ 6040
052900      ******************************************************************
053000       800-OPEN-FILES.
053100           MOVE "800-OPEN-FILES" TO PARA-NAME.
053200           OPEN INPUT QUIZCASE.
053300           OPEN OUTPUT SCORRSLT, SYSOUT.
053400           OPEN EXTEND SUMRPT.
053500       800-EXIT.
053600           EXIT.
053700
053800      ******************************************************************
053900      * 850-CLOSE-FILES - CALLED FROM BOTH NORMAL CLEANUP AND THE
054000      * ABEND ROUTINE SO FILES ARE ALWAYS CLOSED BEFORE THE STEP ENDS
054100      ******************************************************************
054200       850-CLOSE-FILES.
054300           MOVE "850-CLOSE-FILES" TO PARA-NAME.
054400           CLOSE QUIZCASE, SCORRSLT, SYSOUT, SUMRPT.
054500       850-EXIT.
054600           EXIT.
054700
054800      ******************************************************************
054900      * 900-READ-QUIZCASE - PRIMING READ AND EVERY SUBSEQUENT READ GO
055000      * THROUGH THIS SAME PARAGRAPH; AT-END FLIPS MORE-DATA-SW
055100      ******************************************************************
055200       900-READ-QUIZCASE.
055300           READ QUIZCASE INTO QUIZ-CASE-IN-REC
055400               AT END MOVE "N" TO MORE-DATA-SW
055500               GO TO 900-EXIT
055600           END-READ.
055700           ADD +1 TO RECORDS-READ.
055800       900-EXIT.
055900           EXIT.
056000
056100      ******************************************************************
056200      * 999-CLEANUP - WRITES THE UNIT-2 TOTALS SECTION, CLOSES FILES,
056300      * AND DISPLAYS THE STEP'S RUN COUNTS TO SYSOUT FOR THE OPERATOR
056400      ******************************************************************
056500       999-CLEANUP.
056600           MOVE "999-CLEANUP" TO PARA-NAME.
056700           PERFORM 710-WRITE-UNIT2-TOTALS THRU 710-EXIT.
056800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056900
057000           DISPLAY "** RECORDS READ **".
057100           DISPLAY RECORDS-READ.
057200           DISPLAY "** RECORDS WRITTEN **".
057300           DISPLAY RECORDS-WRITTEN.
057400           DISPLAY "** RECORDS REJECTED **".
057500           DISPLAY RECORDS-REJECTED.
057600
057700           DISPLAY "******** NORMAL END OF JOB SCOREEVL ********".
057800       999-EXIT.
057900           EXIT.
058000
058100      ******************************************************************
058200      * 1000-ABEND-RTN - REACHED ONLY FROM 000-HOUSEKEEPING ON AN
058300      * EMPTY INPUT FILE; DUMPS THE ABEND LINE, CLOSES FILES, AND
058400      * FORCES A DIVIDE-BY-ZERO TO GET A NON-ZERO CONDITION CODE
058500      ******************************************************************
058600       1000-ABEND-RTN.
058700      *  ABEND-MSG-FIELDS CARRIES PARA-NAME AND ABEND-REASON, BOTH SET
058800      *  BEFORE THE GO TO INTO THIS ROUTINE - MOVE THEM (AND THE TWO
058900      *  DIAGNOSTIC VALUE FIELDS) INTO ABEND-REC BEFORE THE DUMP WRITE,
059000      *  ELSE THE LINE PRINTS BLANK - REQ 6040 FOLLOW-UP
059100           MOVE ABEND-REASON TO ABEND-MSG-TEXT.
059200           MOVE EXPECTED-VAL TO ABEND-EXPECTED-O.
059300           MOVE ACTUAL-VAL   TO ABEND-ACTUAL-O.
059400           MOVE PARA-NAME    TO ABEND-PARA-O.
059500           WRITE SYSOUT-REC FROM ABEND-REC.
059600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059700           DISPLAY "*** ABNORMAL END OF JOB-SCOREEVL ***" UPON CONSOLE.
059800      *  FORCES A SYSTEM ABEND SO THE JOB'S CONDITION CODE REFLECTS
059900      *  THE FAILURE - MATCHES THE SYMINFER/CLCLGRAD ABEND CONVENTION
060000           DIVIDE ZERO-VAL INTO ONE-VAL.
