000100      ******************************************************************
000200      * STUDCASE   -  SYMPTOM CASE RECORD LAYOUTS AND FORWARD-CHAIN     *
000300      *               FACT WORK AREA FOR THE SYMPTOM INFERENCE ENGINE   *
000400      ******************************************************************
000500      * MAINTENANCE HISTORY                                            *
000600      *   03/14/94  RAD  ORIGINAL LAYOUT - COUNSELING SVCS REQUEST 4471 *
000700      *   11/02/98  TGD  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK   *
000800      *   06/09/03  KLM  ADDED RECOMMENDATION FLAG GROUP PER REQ 5216   *
000900      ******************************************************************
001000      *  SYMPTOM ASSESSMENT INPUT RECORD  (ONE PER STUDENT CASE)        *
001100      ******************************************************************
001200       01  STUDENT-CASE-IN-REC.
001300           05  SYM-STUDENT-ID              PIC X(08).
001400           05  SYM-POOR-SLEEP              PIC X(01).
001500               88  SYM-POOR-SLEEP-YES          VALUE "Y".
001600           05  SYM-IRRITABILITY            PIC X(01).
001700               88  SYM-IRRITABILITY-YES        VALUE "Y".
001800           05  SYM-DEADLINE                PIC X(01).
001900               88  SYM-DEADLINE-YES             VALUE "Y".
002000           05  SYM-FATIGUE                 PIC X(01).
002100               88  SYM-FATIGUE-YES              VALUE "Y".
002200           05  SYM-CONCENTRATE             PIC X(01).
002300               88  SYM-CONCENTRATE-YES          VALUE "Y".
002400           05  SYM-SKIP-MEALS              PIC X(01).
002500               88  SYM-SKIP-MEALS-YES           VALUE "Y".
002600           05  SYM-RACING                  PIC X(01).
002700               88  SYM-RACING-YES               VALUE "Y".
002800           05  SYM-PROCRASTINATE           PIC X(01).
002900               88  SYM-PROCRASTINATE-YES        VALUE "Y".
003000           05  SYM-WITHDRAWAL              PIC X(01).
003100               88  SYM-WITHDRAWAL-YES           VALUE "Y".
003200           05  SYM-MINOR-WORRY             PIC X(01).
003300               88  SYM-MINOR-WORRY-YES          VALUE "Y".
003400
003500      ******************************************************************
003600      *  SYMPTOM RESULT OUTPUT RECORD                                  *
003700      ******************************************************************
003800       01  STUDENT-CASE-OUT-REC.
003900           05  SYMO-STUDENT-ID             PIC X(08).
004000           05  SYMO-STRESS-LEVEL           PIC X(12).
004100           05  SYMO-REC-FLAGS.
004200               10  SYMO-REC-BREAKS             PIC X(01).
004300               10  SYMO-REC-COUNSELOR          PIC X(01).
004400               10  SYMO-REC-SLEEP              PIC X(01).
004500               10  SYMO-REC-TIME-BLOCK         PIC X(01).
004600               10  SYMO-REC-PLAN               PIC X(01).
004700               10  SYMO-REC-EXERCISE           PIC X(01).
004800               10  SYMO-REC-PEER               PIC X(01).
004900               10  SYMO-REC-MONITOR            PIC X(01).
005000
005100      ******************************************************************
005200      *  FORWARD-CHAIN FACT WORK AREA - REBUILT FOR EACH CASE BEFORE    *
005300      *  300-FORWARD-CHAIN IS DRIVEN.  THREE LEVEL FACTS, EIGHT         *
005400      *  RECOMMENDATION FACTS - SEE RULES 1-14 IN SYMINFER.             *
005500      ******************************************************************
005600       01  SYM-FACT-SWITCHES.
005700           05  SYM-FACT-HIGH               PIC X(01) VALUE "N".
005800               88  FACT-STRESS-HIGH            VALUE "Y".
005900           05  SYM-FACT-MODERATE           PIC X(01) VALUE "N".
006000               88  FACT-STRESS-MODERATE        VALUE "Y".
006100           05  SYM-FACT-LOW                PIC X(01) VALUE "N".
006200               88  FACT-STRESS-LOW             VALUE "Y".
006300           05  SYM-FACT-REC-BREAKS         PIC X(01) VALUE "N".
006400               88  FACT-REC-BREAKS             VALUE "Y".
006500           05  SYM-FACT-REC-COUNSELOR      PIC X(01) VALUE "N".
006600               88  FACT-REC-COUNSELOR          VALUE "Y".
006700           05  SYM-FACT-REC-SLEEP          PIC X(01) VALUE "N".
006800               88  FACT-REC-SLEEP              VALUE "Y".
006900           05  SYM-FACT-REC-TIME-BLOCK     PIC X(01) VALUE "N".
007000               88  FACT-REC-TIME-BLOCK         VALUE "Y".
007100           05  SYM-FACT-REC-PLAN           PIC X(01) VALUE "N".
007200               88  FACT-REC-PLAN                VALUE "Y".
007300           05  SYM-FACT-REC-EXERCISE       PIC X(01) VALUE "N".
007400               88  FACT-REC-EXERCISE            VALUE "Y".
007500           05  SYM-FACT-REC-PEER           PIC X(01) VALUE "N".
007600               88  FACT-REC-PEER                VALUE "Y".
007700           05  SYM-FACT-REC-MONITOR        PIC X(01) VALUE "N".
007800               88  FACT-REC-MONITOR             VALUE "Y".
007900           05  FILLER                      PIC X(04) VALUE SPACES.
