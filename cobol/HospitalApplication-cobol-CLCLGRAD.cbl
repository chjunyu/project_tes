000000       IDENTIFICATION DIVISION.
000100      ******************************************************************
000200       PROGRAM-ID.  CLCLGRAD.
000300       AUTHOR. R. DELACRUZ.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 04/02/94.
000600       DATE-COMPILED. 04/02/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      * MAINTENANCE HISTORY
001100      *   04/02/94  RAD  ORIGINAL PROGRAM - NORMALIZE-ANSWER ONLY,
001200      *                  REQ 4471
001300      *   04/19/94  RAD  CORRECTED REVERSAL FORMULA (WAS 5-ANSWER,
001400      *                  SHOULD BE 6-ANSWER) - REQ 4471
001500      *   09/02/95  TGD  ADDED CLASSIFY-OVERALL ENTRY POINT AND THE
001600      *                  FOUR THRESHOLD RULES - REQ 4690
001700      *   01/14/96  TGD  MOVED THRESHOLD CONSTANTS OUT OF 88-LEVELS
001800      *                  INTO LITERALS PER SHOP STD 3300
001900      *   11/02/98  TGD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002000      *                  NO CHANGE REQUIRED
002100      *   01/06/99  TGD  Y2K SIGN-OFF - NO FURTHER CHANGES REQUIRED
002200      *   03/03/01  KLM  ADDED RULE-ID-OUT TEXT TO CLASSIFY-OVERALL
002300      *                  SO SYMRSLT/SCORRSLT CAN CARRY THE FIRING
002400      *                  RULE NAME - REQ 4985
002500      *   07/21/04  KLM  WIDENED RULE-ID-OUT TO X(24) TO HOLD THE
002600      *                  LONGEST RULE NAME WITHOUT TRUNCATION - REQ
002700      *                  5430
002800      *   08/15/07  PMO  NO LOGIC CHANGE - RECOMPILED UNDER NEW LOAD
002900      *                  LIBRARY FOR THE SUMRPT SHARING CHANGE IN
003000      *                  SYMINFER/SCOREEVL - REQ 6040
003100      *   02/19/09  KLM  ADDED CLCLGRAD-CALL-CNT STANDALONE COUNTER
003200      *                  FOR THE ENTRY-COUNT DEBUG DISPLAY - REQ 6040
003300      *                  FOLLOW-UP
003400      ******************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-390.
003800       OBJECT-COMPUTER. IBM-390.
003900       INPUT-OUTPUT SECTION.
004000
004100       DATA DIVISION.
004200       FILE SECTION.
004300
004400       WORKING-STORAGE SECTION.
004500       01  MISC-FIELDS.
004600           05 TEMP-SCORE                  PIC 9(01) COMP.
004700      ****** ALTERNATE VIEW OF TEMP-SCORE USED WHEN DISPLAYING THE
004800      ****** INTERMEDIATE REVERSAL VALUE ON A TRACE DISPLAY - REQ 5430
004900           05 TEMP-SCORE-DISPLAY REDEFINES TEMP-SCORE PIC X.
005000
005100      ****** STANDALONE ENTRY COUNTER - BOTH CALLERS (SCOREEVL NORMAL-
005200      ****** IZE AND CLASSIFY CALLS) SHARE ONE SUBPROGRAM LOAD MODULE,
005300      ****** SO THIS IS KEPT OUTSIDE MISC-FIELDS WHERE A DEBUG SYSOUT
005400      ****** DISPLAY CAN PICK IT UP ON ITS OWN - ADDED UNDER REQ 5430
005500       77  CLCLGRAD-CALL-CNT              PIC 9(7) COMP VALUE ZERO.
005600
005700       LINKAGE SECTION.
005800       01  GRADE-CALC-REC.
005900           05  CALC-TYPE-SW               PIC X.
006000               88 NORMALIZE-ANSWER  VALUE "N".
006100               88 CLASSIFY-OVERALL  VALUE "C".
006200           05  QUESTION-POLARITY           PIC X.
006300               88 NEGATIVE-QUESTION VALUE "N".
006400               88 POSITIVE-QUESTION VALUE "P".
006500           05  ANSWER-VALUE                PIC 9(01) COMP.
006600           05  ANSWER-SCORE                PIC 9(01) COMP.
006700           05  OVERALL-SCORE-IN            PIC 9V99 COMP-3.
006800           05  STRESS-LEVEL-OUT            PIC X(12).
006900      ****** ALTERNATE VIEW OF STRESS-LEVEL-OUT SPLIT AROUND THE ONE
007000      ****** TWO-WORD VALUE ("VERY HIGH") SO CALLERS CAN TEST THE
007100      ****** LEAD WORD ALONE WITHOUT A REFERENCE-MODIFIED SUBSTRING
007200           05  STRESS-LEVEL-OUT-R REDEFINES STRESS-LEVEL-OUT.
007300               10  STRESS-LEVEL-LEAD-WORD  PIC X(04).
007400               10  STRESS-LEVEL-REST       PIC X(08).
007500           05  RULE-ID-OUT                 PIC X(24).
007600
007700       01  RETURN-CD                       PIC 9(4) COMP.
007800      ****** RAW-BYTES VIEW OF THE RETURN CODE FOR THE SYSOUT TRACE
007900      ****** LINE ADDED UNDER REQ 5430
008000       01  RETURN-CD-DISPLAY REDEFINES RETURN-CD PIC X(02).
008100
008200      ******************************************************************
008300      * ENTRY POINT - CALC-TYPE-SW PICKS ONE OF THE TWO SERVICES THIS
008400      * SUBPROGRAM OFFERS.  EVERY CALL TICKS CLCLGRAD-CALL-CNT SO A
008500      * DEBUG SYSOUT DISPLAY CAN CONFIRM HOW MANY TIMES THE LOAD
008600      * MODULE WAS ENTERED IN THE STEP WITHOUT INSTRUMENTING EVERY
008700      * CALLER - REQ 5430
008800      ******************************************************************
008900       PROCEDURE DIVISION USING GRADE-CALC-REC, RETURN-CD.
009000           ADD +1 TO CLCLGRAD-CALL-CNT.
009100           IF NORMALIZE-ANSWER
009200               PERFORM 100-NORMALIZE-ANSWER
009300           ELSE IF CLASSIFY-OVERALL
009400               PERFORM 200-CLASSIFY-OVERALL.
009500
009600      *  NO CALLER HAS EVER NEEDED A NON-ZERO RETURN, BUT THE RETURN-CD
009700      *  PARAMETER STAYS ON THE CALL INTERFACE IN CASE A FUTURE EDIT
009800      *  NEEDS TO SIGNAL A BAD CALC-TYPE-SW BACK TO SCOREEVL
009900           MOVE ZERO TO RETURN-CD.
010000           GOBACK.
010100
010200
010300      ******************************************************************
010400      * 100-NORMALIZE-ANSWER - TURNS ONE RAW 1-5 ANSWER INTO A 1-5
010500      * STRESS SCORE.  CALLED ONCE PER QUESTION, FIVE TIMES PER CASE,
010600      * FROM SCOREEVL 300-SCORE-ANSWERS.
010700      ******************************************************************
010800       100-NORMALIZE-ANSWER.
010900      **  POSITIVELY-WORDED QUESTIONS ARE REVERSED (HIGHER ANSWER =
011000      **  LESS STRESS); NEGATIVE QUESTIONS SCORE AS ANSWERED
011100           IF POSITIVE-QUESTION
011200      *  REQ 4471 REVISION OF 04/19/94 - REVERSAL IS AGAINST 6, NOT 5,
011300      *  SO A "5" ANSWER STILL SCORES A "1" RATHER THAN A "0"
011400               COMPUTE TEMP-SCORE = 6 - ANSWER-VALUE
011500               MOVE TEMP-SCORE TO ANSWER-SCORE
011600           ELSE
011700               MOVE ANSWER-VALUE TO ANSWER-SCORE.
011800
011900      ******************************************************************
012000      * 200-CLASSIFY-OVERALL - TAKES THE CASE'S AVERAGED OVERALL SCORE
012100      * AND RETURNS THE STRESS-LEVEL TEXT AND THE RULE-ID THAT FIRED.
012200      * CALLED ONCE PER CASE FROM SCOREEVL 400-CLASSIFY-CASE.
012300      ******************************************************************
012400       200-CLASSIFY-OVERALL.
012500      **  FOUR MUTUALLY-EXCLUSIVE THRESHOLD RULES, HIGHEST FIRST
012600           IF OVERALL-SCORE-IN >= 4.0
012700      *  AVERAGE OF 4.0 OR ABOVE ACROSS THE FIVE QUESTIONS
012800               MOVE "VERY HIGH" TO STRESS-LEVEL-OUT
012900               MOVE "RULE-VERY-HIGH-OVERALL" TO RULE-ID-OUT
013000           ELSE IF OVERALL-SCORE-IN >= 3.0
013100      *  3.0 UP TO BUT NOT INCLUDING 4.0
013200               MOVE "HIGH" TO STRESS-LEVEL-OUT
013300               MOVE "RULE-HIGH-OVERALL" TO RULE-ID-OUT
013400           ELSE IF OVERALL-SCORE-IN >= 2.0
013500      *  2.0 UP TO BUT NOT INCLUDING 3.0
013600               MOVE "MODERATE" TO STRESS-LEVEL-OUT
013700               MOVE "RULE-MODERATE-OVERALL" TO RULE-ID-OUT
013800           ELSE
013900      *  ANYTHING BELOW 2.0 FALLS THROUGH TO LOW
014000               MOVE "LOW" TO STRESS-LEVEL-OUT
014100               MOVE "RULE-LOW-OVERALL" TO RULE-ID-OUT.
